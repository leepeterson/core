000100******************************************************************
000200*    STOPPATH.CPY                                               *
000300*    I-O FORMAT: STOP-PATH  FROM FILE STOPPATH-IN                *
000400*    ONE ROW PER STOP-PATH IN A TRIP PATTERN                     *
000500*    MUST ARRIVE SORTED TRIP-PATTERN-ID/STOP-PATH-SEQ ASCENDING  *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001100*----------------------------------------------------------------*
001200*|ACNMFD  |11/05/1994| SBT002 | NEW COPYBOOK                    |*
001300*----------------------------------------------------------------*
001400 01  STOPPATH-RECORD                   PIC X(55).
001500*
001600*  I-O FORMAT: STOPPATH-DETAIL  CURRENT LAYOUT
001700*
001800     05  STOPPATH-DETAIL REDEFINES STOPPATH-RECORD.
001900         10  STOPPATH-TRIP-PATTERN-ID   PIC X(20).
002000*                        TRIP PATTERN THIS PATH BELONGS TO
002100         10  STOPPATH-STOP-PATH-SEQ     PIC 9(3).
002200*                        0-BASED ORDINAL WITHIN TRIP PATTERN
002300         10  STOPPATH-STOP-PATH-ID      PIC X(20).
002400*                        PATH SEGMENT ID, TWO CONSECUTIVE STOPS
002500         10  STOPPATH-LENGTH-METERS     PIC 9(6)V9(2).
002600*                        PATH LENGTH IN METERS
002700         10  FILLER                     PIC X(04).
