000100******************************************************************
000200*    PACSAMPL.CPY                                               *
000300*    I-O FORMAT: PRED-ACCURACY-SAMPLE  FROM FILE PACSAMPL-IN     *
000400*    ONE ROW PER ARRIVAL/DEPARTURE PREDICTION-ACCURACY SAMPLE    *
000500*    FIXED LENGTH 46 - SEE TRFPACCB SELECT PACSAMPL-IN           *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001100*----------------------------------------------------------------*
001200*|ACNMFD  |04/03/1994| PAB001 | NEW COPYBOOK                    |*
001300*----------------------------------------------------------------*
001400*|ACNRSL  |11/09/1996| PAB009 | WIDEN SOURCE MNEMONIC FROM 10 TO|*
001500*|        |          |        | 20 BYTES - "TRANSITIME" DID NOT |*
001600*|        |          |        | FIT.  LEGACY VIEW KEPT BELOW.   |*
001700*----------------------------------------------------------------*
001800 01  PACSAMPL-RECORD                  PIC X(46).
001900*
002000*  I-O FORMAT: PACSAMPL-DETAIL  CURRENT LAYOUT
002100*
002200     05  PACSAMPL-DETAIL REDEFINES PACSAMPL-RECORD.
002300         10  PACSAMPL-PRED-LEN-SECS      PIC S9(4).
002400*                        SECONDS FROM PREDICTION MADE TO EVENT
002500         10  PACSAMPL-PRED-ACCUR-SECS    PIC S9(4).
002600*                        SIGNED PREDICTION ERROR, ACTUAL-PREDICTED
002700         10  PACSAMPL-SOURCE             PIC X(20).
002800*                        PREDICTION SOURCE - GROUPING KEY
002900         10  FILLER                      PIC X(18).
003000*
003100*  I-O FORMAT: PACSAMPL-LEGACY  PRE-PAB009 10-BYTE SOURCE VIEW
003200*
003300     05  PACSAMPL-LEGACY REDEFINES PACSAMPL-RECORD.
003400         10  PACSAMPL-LEG-PRED-LEN       PIC S9(4).
003500         10  PACSAMPL-LEG-PRED-ACC       PIC S9(4).
003600         10  PACSAMPL-LEG-SOURCE         PIC X(10).
003700         10  FILLER                      PIC X(28).
