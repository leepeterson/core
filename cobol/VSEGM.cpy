000100******************************************************************
000200*    VSEGM.CPY                                                  *
000300*    LINKAGE COMMUNICATION AREA FOR TRFVSEGM                    *
000400*    CALLED BY TRFPSCTT FOR EACH SCHEDULE-TO-SCHEDULE RANGE TO   *
000500*    COMPUTE TRAVEL TIME AVAILABLE AND THE SEGMENT BREAKDOWN     *
000600*    OF EVERY STOP-PATH IN THE RANGE                             *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001200*----------------------------------------------------------------*
001300*|ACNMFD  |11/05/1994| SBT003 | NEW COPYBOOK                    |*
001400*----------------------------------------------------------------*
001500*|ACNRSL  |19/02/2004| SBT014 | ADD MAX-SPEED-CLAMP PARAMETERS  |*
001600*|        |          |        | INSTEAD OF HARD-CODED LITERAL   |*
001700*----------------------------------------------------------------*
001800 01  WK-C-VSEGM-RECORD.
001900     05  WK-C-VSEGM-INPUT.
002000         10  WK-C-VSEGM-PARMS.
002100             15  WK-N-VSEGM-ELAPSED-SECS      PIC 9(5) COMP.
002200*                        SCHEDULE-TO-SCHEDULE ELAPSED TIME
002300             15  WK-N-VSEGM-DISTANCE-SUM      PIC 9(8)V9(2)
002400                                               COMP-3.
002500*                        TOTAL PATH LENGTH ACROSS THE RANGE (M)
002600             15  WK-N-VSEGM-INTERMED-STOPS    PIC 9(3) COMP.
002700*                        COUNT OF INTERMEDIATE STOP-PATHS
002800             15  WK-N-VSEGM-WAIT-TIME-MSEC    PIC 9(6) COMP.
002900*                        DEFAULT-WAIT-TIME-AT-STOP-MSEC PARM
003000             15  WK-N-VSEGM-MAX-SEG-LEN-MTRS  PIC 9(6)V9(2)
003100                                               COMP-3.
003200*                        MAX-TRAVEL-TIME-SEGMENT-LENGTH PARM
003300             15  WK-N-VSEGM-MAX-SPEED-MPMS    PIC 9(1)V9(3)
003400                                               COMP-3.
003500*                        MAX TRAVEL SPEED, METERS/MILLISECOND
003600         10  WK-N-VSEGM-STOP-PATH-COUNT       PIC 9(3) COMP.
003700*                        NO. OF STOP-PATHS IN THIS RANGE
003800         10  WK-N-VSEGM-STOP-PATH-LEN-TAB     OCCURS 200 TIMES
003900                                               PIC 9(6)V9(2)
004000                                               COMP-3.
004100*
004200*  ALTERNATE VIEW - PARAMETER GROUP READ AS ONE ALPHANUMERIC
004300*  STRING FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
004400*
004500         10  WK-C-VSEGM-PARMS-DUMP REDEFINES WK-C-VSEGM-PARMS
004600                                               PIC X(26).
004700     05  WK-C-VSEGM-OUTPUT.
004800         10  WK-N-VSEGM-TRAVEL-TIME-AVAIL     PIC 9(9) COMP.
004900*                        TRAVEL TIME AVAILABLE, MILLISECONDS
005000         10  WK-C-VSEGM-RESULT-TAB OCCURS 200 TIMES.
005100             15  WK-N-VSEGM-SEGMENT-COUNT     PIC 9(3) COMP.
005200             15  WK-N-VSEGM-SEGMENT-LEN-MTRS  PIC 9(6)V9(2)
005300                                               COMP-3.
005400             15  WK-N-VSEGM-SEGMENT-TIME-MSEC PIC 9(7) COMP.
