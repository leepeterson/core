000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVACST.
000500 AUTHOR.         R SUBRAMANIAM.
000600 INSTALLATION.   TRANSIT BACK OFFICE - REPORTING GROUP.
000700 DATE-WRITTEN.   04 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE MEAN,
001200*               STANDARD DEVIATION AND ACCURACY INTERVALS FOR
001300*               ONE PREDICTION-LENGTH BUCKET OF ONE PREDICTION
001400*               SOURCE.  CALLED ONCE PER (SOURCE, BUCKET) BY
001500*               TRFPACCB.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* PAB001 - ACNMFD - 04/03/1994 - NEW PROGRAM.
002100*---------------------------------------------------------------*
002200* PAB008 - ACNMFD - 30/08/1996 - REQ#PAB-118
002300*                          - MINIMUM SAMPLE THRESHOLD DROPPED
002400*                            FROM 3 TO 5, PER REPORTING GROUP
002500*                            REQUEST (TOO MUCH NOISE AT 3-4)
002600*---------------------------------------------------------------*
002700* PAB011 - ACNRSL - 02/06/1997 - REQ#PAB-201
002800*                          - ADD BOTH-MODE (PERCENTAGE AND
002900*                            STD-DEV INTERVALS TOGETHER),
003000*                            SECOND INTERVAL NOW USES FIXED
003100*                            68 PERCENT IN BOTH-MODE
003200*---------------------------------------------------------------*
003300* PAB017 - ACNPTL - 19/11/1998 - Y2K SWEEP
003400*                          - REVIEWED, NO DATE FIELDS IN THIS
003500*                            PROGRAM - NO CHANGE REQUIRED
003600*---------------------------------------------------------------*
003700* PAB026 - ACNRSL - 14/01/2003 - REQ#PAB-340
003800*                          - GUARD AGAINST SUBSCRIPT OVERFLOW
003900*                            WHEN PERCENTILE INDEX ROUNDS TO
004000*                            SAMPLE-COUNT + 1
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS TRFVACST-TRACE-SWITCH
005000                       ON STATUS  IS TRFVACST-TRACE-ON
005100                       OFF STATUS IS TRFVACST-TRACE-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    NO FILES - CALCULATION SUBROUTINE ONLY.
005600
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200*    NO FILES - CALCULATION SUBROUTINE ONLY.
006300
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                       PIC X(24)  VALUE
006800     "** PROGRAM TRFVACST **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01  WK-C-COMMON.
007200     COPY WCOMMON.
007300
007400 01  WK-N-VACST-WORK-AREA.
007500     05  WK-N-VACST-SORT-AREA.
007600         10  WK-N-IDX1                PIC 9(5)      COMP.
007700         10  WK-N-IDX2                PIC 9(5)      COMP.
007800         10  WK-N-SWAP-HOLD           PIC S9(5)     COMP.
007900         10  FILLER                   PIC X(02).
008000*
008100*  ALTERNATE VIEW - SORT-LOOP SUBSCRIPTS READ AS ONE STRING FOR
008200*  THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH (BUBBLE-SORT
008300*  DIAGNOSTICS - SEE PAB008 FIELD-NOISE COMPLAINT HISTORY)
008400*
008500     05  WK-C-VACST-SORT-DUMP REDEFINES WK-N-VACST-SORT-AREA
008600                                        PIC X(14).
008700     05  WK-N-VACST-CALC-AREA.
008800         10  WK-N-VACST-SUM           PIC S9(9)     COMP.
008900         10  WK-N-VACST-SUM-SQ        PIC S9(9)V9(4) COMP-3.
009000         10  WK-N-VACST-VARIANCE      PIC S9(9)V9(4) COMP-3.
009100         10  WK-N-VACST-DEVIATION     PIC S9(5)     COMP.
009200         10  WK-N-VACST-SQRT-INPUT    PIC S9(9)V9(4) COMP-3.
009300         10  WK-N-VACST-SQRT-RESULT   PIC S9(7)V9(4) COMP-3.
009400         10  WK-N-VACST-PCT-PARM      PIC 9(3)V9(2) COMP-3.
009500         10  WK-N-VACST-FRACTION      PIC 9(1)V9(4) COMP-3.
009600         10  WK-N-VACST-LOW-IDX       PIC 9(5)V9(4) COMP-3.
009700         10  WK-N-VACST-HIGH-IDX      PIC 9(5)V9(4) COMP-3.
009800         10  WK-N-VACST-LOW-SUB       PIC 9(5)      COMP.
009900         10  WK-N-VACST-HIGH-SUB      PIC 9(5)      COMP.
010000         10  WK-N-VACST-PCT-MIN       PIC S9(5)     COMP.
010100         10  WK-N-VACST-PCT-MAX       PIC S9(5)     COMP.
010200         10  WK-N-VACST-FIXED-68PCT   PIC 9(3)V9(2) VALUE 68.00.
010300         10  FILLER                   PIC X(02).
010400*
010500*  ALTERNATE VIEW - MEAN/STDDEV/PERCENTILE WORK FIELDS READ AS
010600*  ONE STRING FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
010700*
010800     05  WK-C-VACST-CALC-DUMP REDEFINES WK-N-VACST-CALC-AREA
010900                                        PIC X(74).
011000     05  FILLER                   PIC X(08).
011100
011200 EJECT
011300*****************
011400 LINKAGE SECTION.
011500*****************
011600 COPY VACST.
011700 EJECT
011800*********************************************
011900 PROCEDURE DIVISION USING WK-C-VACST-RECORD.
012000*********************************************
012100 MAIN-MODULE.
012200     PERFORM A000-VALIDATE-MODE-ROUTINE
012300        THRU A000-VALIDATE-MODE-ROUTINE-EX.
012400     PERFORM A100-MAIN-PROCESSING
012500        THRU A199-MAIN-PROCESSING-EX.
012600     IF TRFVACST-TRACE-ON
012700        PERFORM Y800-TRACE-DISPLAY-ROUTINE
012800           THRU Y800-TRACE-DISPLAY-ROUTINE-EX
012900     END-IF.
013000     GOBACK.
013100
013200*---------------------------------------------------------------*
013300* DEFAULT UNRECOGNISED MODE STRINGS TO PERCENTAGE PER PAB-118  *
013400*---------------------------------------------------------------*
013500 A000-VALIDATE-MODE-ROUTINE.
013600     IF NOT WK-C-VACST-MODE-PERCT
013700        AND NOT WK-C-VACST-MODE-STDEV
013800        AND NOT WK-C-VACST-MODE-BOTH
013900        MOVE "PERCENTAGE" TO WK-C-VACST-MODE
014000     END-IF.
014100 A000-VALIDATE-MODE-ROUTINE-EX.
014200     EXIT.
014300
014400*---------------------------------------------------------------*
014500 A100-MAIN-PROCESSING.
014600*---------------------------------------------------------------*
014700     IF WK-N-VACST-SAMPLE-COUNT < 5
014800        MOVE "N"    TO WK-C-VACST-HAS-STATS
014900        MOVE ZERO   TO WK-N-VACST-MEAN
015000                       WK-N-VACST-STD-DEV
015100                       WK-N-VACST-INTERVAL1-MIN
015200                       WK-N-VACST-INTERVAL1-MAX
015300                       WK-N-VACST-INTERVAL2-MIN
015400                       WK-N-VACST-INTERVAL2-MAX
015500        GO TO A199-MAIN-PROCESSING-EX
015600     END-IF.
015700
015800     MOVE "Y" TO WK-C-VACST-HAS-STATS.
015900
016000     PERFORM A200-SORT-BUCKET-TABLE
016100        THRU A200-SORT-BUCKET-TABLE-EX.
016200     PERFORM A300-COMPUTE-MEAN-ROUTINE
016300        THRU A300-COMPUTE-MEAN-ROUTINE-EX.
016400     PERFORM A400-COMPUTE-STDDEV-ROUTINE
016500        THRU A400-COMPUTE-STDDEV-ROUTINE-EX.
016600     PERFORM A500-COMPUTE-INTERVAL1-ROUTINE
016700        THRU A500-COMPUTE-INTERVAL1-ROUTINE-EX.
016800     PERFORM A600-COMPUTE-INTERVAL2-ROUTINE
016900        THRU A600-COMPUTE-INTERVAL2-ROUTINE-EX.
017000
017100 A199-MAIN-PROCESSING-EX.
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500* ASCENDING BUBBLE SORT OF THE BUCKET'S ACCURACY VALUES        *
017600*---------------------------------------------------------------*
017700 A200-SORT-BUCKET-TABLE.
017800     PERFORM A210-SORT-OUTER-LOOP
017900        THRU A210-SORT-OUTER-LOOP-EX
018000        VARYING WK-N-IDX1 FROM 1 BY 1
018100        UNTIL WK-N-IDX1 >= WK-N-VACST-SAMPLE-COUNT.
018200 A200-SORT-BUCKET-TABLE-EX.
018300     EXIT.
018400
018500 A210-SORT-OUTER-LOOP.
018600     PERFORM A220-SORT-INNER-LOOP
018700        THRU A220-SORT-INNER-LOOP-EX
018800        VARYING WK-N-IDX2 FROM 1 BY 1
018900        UNTIL WK-N-IDX2 > WK-N-VACST-SAMPLE-COUNT - WK-N-IDX1.
019000 A210-SORT-OUTER-LOOP-EX.
019100     EXIT.
019200
019300 A220-SORT-INNER-LOOP.
019400     IF WK-N-VACST-ACCURACY-TAB(WK-N-IDX2) >
019500        WK-N-VACST-ACCURACY-TAB(WK-N-IDX2 + 1)
019600        MOVE WK-N-VACST-ACCURACY-TAB(WK-N-IDX2)   TO
019700             WK-N-SWAP-HOLD
019800        MOVE WK-N-VACST-ACCURACY-TAB(WK-N-IDX2 + 1) TO
019900             WK-N-VACST-ACCURACY-TAB(WK-N-IDX2)
020000        MOVE WK-N-SWAP-HOLD TO
020100             WK-N-VACST-ACCURACY-TAB(WK-N-IDX2 + 1)
020200     END-IF.
020300 A220-SORT-INNER-LOOP-EX.
020400     EXIT.
020500
020600*---------------------------------------------------------------*
020700* MEAN, ROUNDED TO THE NEAREST WHOLE SECOND                    *
020800*---------------------------------------------------------------*
020900 A300-COMPUTE-MEAN-ROUTINE.
021000     MOVE ZERO TO WK-N-VACST-SUM.
021100     PERFORM A310-SUM-ACCUM-LOOP
021200        THRU A310-SUM-ACCUM-LOOP-EX
021300        VARYING WK-N-IDX1 FROM 1 BY 1
021400        UNTIL WK-N-IDX1 > WK-N-VACST-SAMPLE-COUNT.
021500     COMPUTE WK-N-VACST-MEAN ROUNDED =
021600        WK-N-VACST-SUM / WK-N-VACST-SAMPLE-COUNT.
021700 A300-COMPUTE-MEAN-ROUTINE-EX.
021800     EXIT.
021900
022000 A310-SUM-ACCUM-LOOP.
022100     ADD WK-N-VACST-ACCURACY-TAB(WK-N-IDX1) TO WK-N-VACST-SUM.
022200 A310-SUM-ACCUM-LOOP-EX.
022300     EXIT.
022400
022500*---------------------------------------------------------------*
022600* SAMPLE STANDARD DEVIATION (N-1 DENOMINATOR); N=1 GIVES ZERO  *
022700*---------------------------------------------------------------*
022800 A400-COMPUTE-STDDEV-ROUTINE.
022900     IF WK-N-VACST-SAMPLE-COUNT = 1
023000        MOVE ZERO TO WK-N-VACST-STD-DEV
023100        GO TO A400-COMPUTE-STDDEV-ROUTINE-EX
023200     END-IF.
023300
023400     MOVE ZERO TO WK-N-VACST-SUM-SQ.
023500     PERFORM A410-SUMSQ-ACCUM-LOOP
023600        THRU A410-SUMSQ-ACCUM-LOOP-EX
023700        VARYING WK-N-IDX1 FROM 1 BY 1
023800        UNTIL WK-N-IDX1 > WK-N-VACST-SAMPLE-COUNT.
023900
024000     COMPUTE WK-N-VACST-VARIANCE ROUNDED =
024100        WK-N-VACST-SUM-SQ / (WK-N-VACST-SAMPLE-COUNT - 1).
024200
024300     MOVE WK-N-VACST-VARIANCE TO WK-N-VACST-SQRT-INPUT.
024400     PERFORM A450-COMPUTE-SQUARE-ROOT
024500        THRU A450-COMPUTE-SQUARE-ROOT-EX.
024600     MOVE WK-N-VACST-SQRT-RESULT TO WK-N-VACST-STD-DEV.
024700 A400-COMPUTE-STDDEV-ROUTINE-EX.
024800     EXIT.
024900
025000 A410-SUMSQ-ACCUM-LOOP.
025100     COMPUTE WK-N-VACST-DEVIATION =
025200        WK-N-VACST-ACCURACY-TAB(WK-N-IDX1) - WK-N-VACST-MEAN.
025300     COMPUTE WK-N-VACST-SUM-SQ ROUNDED =
025400        WK-N-VACST-SUM-SQ +
025500        (WK-N-VACST-DEVIATION * WK-N-VACST-DEVIATION).
025600 A410-SUMSQ-ACCUM-LOOP-EX.
025700     EXIT.
025800
025900*---------------------------------------------------------------*
026000* SQUARE ROOT BY NEWTON'S METHOD - NO INTRINSIC FUNCTION ON    *
026100* THIS COMPILER LEVEL.  12 ITERATIONS IS AMPLE FOR VARIANCES   *
026200* IN THE RANGE THIS PROGRAM SEES (0 - 900 SECONDS SQUARED)      *
026300*---------------------------------------------------------------*
026400 A450-COMPUTE-SQUARE-ROOT.
026500     IF WK-N-VACST-SQRT-INPUT = ZERO
026600        MOVE ZERO TO WK-N-VACST-SQRT-RESULT
026700        GO TO A450-COMPUTE-SQUARE-ROOT-EX
026800     END-IF.
026900     MOVE WK-N-VACST-SQRT-INPUT TO WK-N-VACST-SQRT-RESULT.
027000     PERFORM A460-SQRT-ITERATE-ROUTINE 12 TIMES.
027100 A450-COMPUTE-SQUARE-ROOT-EX.
027200     EXIT.
027300
027400 A460-SQRT-ITERATE-ROUTINE.
027500     COMPUTE WK-N-VACST-SQRT-RESULT ROUNDED =
027600        (WK-N-VACST-SQRT-RESULT +
027700        (WK-N-VACST-SQRT-INPUT / WK-N-VACST-SQRT-RESULT)) / 2.
027800
027900*---------------------------------------------------------------*
028000* INTERVAL 1 - PERCENTILE OR STD-DEV MODE                     *
028100*---------------------------------------------------------------*
028200 A500-COMPUTE-INTERVAL1-ROUTINE.
028300     IF WK-C-VACST-MODE-STDEV
028400        COMPUTE WK-N-VACST-INTERVAL1-MIN ROUNDED =
028500           WK-N-VACST-MEAN - WK-N-VACST-STD-DEV
028600        COMPUTE WK-N-VACST-INTERVAL1-MAX ROUNDED =
028700           WK-N-VACST-MEAN + WK-N-VACST-STD-DEV
028800     ELSE
028900        IF WK-N-VACST-PERCENTAGE1 = ZERO
029000           MOVE ZERO TO WK-N-VACST-INTERVAL1-MIN
029100           MOVE ZERO TO WK-N-VACST-INTERVAL1-MAX
029200        ELSE
029300           MOVE WK-N-VACST-PERCENTAGE1 TO WK-N-VACST-PCT-PARM
029400           PERFORM A550-PERCENTILE-ROUTINE
029500              THRU A550-PERCENTILE-ROUTINE-EX
029600           MOVE WK-N-VACST-PCT-MIN TO WK-N-VACST-INTERVAL1-MIN
029700           MOVE WK-N-VACST-PCT-MAX TO WK-N-VACST-INTERVAL1-MAX
029800        END-IF
029900     END-IF.
030000 A500-COMPUTE-INTERVAL1-ROUTINE-EX.
030100     EXIT.
030200
030300*---------------------------------------------------------------*
030400* INTERVAL 2 - PERCENTAGE (P2) / BOTH (FIXED 68 PCT) / STD-DEV *
030500* (1.5 STD DEV, ABOUT 86.6 PERCENT COVERAGE)                   *
030600*---------------------------------------------------------------*
030700 A600-COMPUTE-INTERVAL2-ROUTINE.
030800     IF WK-C-VACST-MODE-PERCT
030900        IF WK-N-VACST-PERCENTAGE2 = ZERO
031000           MOVE ZERO TO WK-N-VACST-INTERVAL2-MIN
031100           MOVE ZERO TO WK-N-VACST-INTERVAL2-MAX
031200        ELSE
031300           MOVE WK-N-VACST-PERCENTAGE2 TO WK-N-VACST-PCT-PARM
031400           PERFORM A550-PERCENTILE-ROUTINE
031500              THRU A550-PERCENTILE-ROUTINE-EX
031600           MOVE WK-N-VACST-PCT-MIN TO WK-N-VACST-INTERVAL2-MIN
031700           MOVE WK-N-VACST-PCT-MAX TO WK-N-VACST-INTERVAL2-MAX
031800        END-IF
031900     ELSE
032000        IF WK-C-VACST-MODE-BOTH
032100           MOVE WK-N-VACST-FIXED-68PCT TO WK-N-VACST-PCT-PARM
032200           PERFORM A550-PERCENTILE-ROUTINE
032300              THRU A550-PERCENTILE-ROUTINE-EX
032400           MOVE WK-N-VACST-PCT-MIN TO WK-N-VACST-INTERVAL2-MIN
032500           MOVE WK-N-VACST-PCT-MAX TO WK-N-VACST-INTERVAL2-MAX
032600        ELSE
032700           COMPUTE WK-N-VACST-INTERVAL2-MIN ROUNDED =
032800              WK-N-VACST-MEAN - (1.5 * WK-N-VACST-STD-DEV)
032900           COMPUTE WK-N-VACST-INTERVAL2-MAX ROUNDED =
033000              WK-N-VACST-MEAN + (1.5 * WK-N-VACST-STD-DEV)
033100        END-IF
033200     END-IF.
033300 A600-COMPUTE-INTERVAL2-ROUTINE-EX.
033400     EXIT.
033500
033600*---------------------------------------------------------------*
033700* GENERIC PERCENTILE LOOKUP - PCT-PARM IN, PCT-MIN/MAX OUT     *
033800* lowIndex  = floor(n*(1-fraction)/2)                          *
033900* highIndex = floor(n*(fraction+(1-fraction)/2))               *
034000* COBOL COMPUTE TRUNCATES TO THE TARGET'S DECIMAL PLACES SO    *
034100* STORING INTO AN INTEGER FIELD GIVES US FLOOR() FOR FREE      *
034200*---------------------------------------------------------------*
034300 A550-PERCENTILE-ROUTINE.
034400     COMPUTE WK-N-VACST-FRACTION =
034500        WK-N-VACST-PCT-PARM / 100.
034600     COMPUTE WK-N-VACST-LOW-IDX =
034700        (WK-N-VACST-SAMPLE-COUNT *
034800        (1 - WK-N-VACST-FRACTION)) / 2.
034900     COMPUTE WK-N-VACST-HIGH-IDX =
035000        WK-N-VACST-SAMPLE-COUNT *
035100        (WK-N-VACST-FRACTION +
035200        ((1 - WK-N-VACST-FRACTION) / 2)).
035300     ADD 1 TO WK-N-VACST-LOW-IDX  GIVING WK-N-VACST-LOW-SUB.
035400     ADD 1 TO WK-N-VACST-HIGH-IDX GIVING WK-N-VACST-HIGH-SUB.
035500
035600* PAB026 - GUARD SUBSCRIPT AGAINST ROUNDING TO COUNT + 1
035700     IF WK-N-VACST-LOW-SUB > WK-N-VACST-SAMPLE-COUNT
035800        MOVE WK-N-VACST-SAMPLE-COUNT TO WK-N-VACST-LOW-SUB
035900     END-IF.
036000     IF WK-N-VACST-HIGH-SUB > WK-N-VACST-SAMPLE-COUNT
036100        MOVE WK-N-VACST-SAMPLE-COUNT TO WK-N-VACST-HIGH-SUB
036200     END-IF.
036300
036400     MOVE WK-N-VACST-ACCURACY-TAB(WK-N-VACST-LOW-SUB) TO
036500          WK-N-VACST-PCT-MIN.
036600     MOVE WK-N-VACST-ACCURACY-TAB(WK-N-VACST-HIGH-SUB) TO
036700          WK-N-VACST-PCT-MAX.
036800 A550-PERCENTILE-ROUTINE-EX.
036900     EXIT.
037000
037100*---------------------------------------------------------------*
037200 Y800-TRACE-DISPLAY-ROUTINE.
037300*---------------------------------------------------------------*
037400     DISPLAY "TRFVACST - SORT WORK " WK-C-VACST-SORT-DUMP.
037500     DISPLAY "TRFVACST - CALC WORK " WK-C-VACST-CALC-DUMP.
037600     DISPLAY "TRFVACST - HEADER    " WK-C-VACST-HEADER-DUMP.
037700 Y800-TRACE-DISPLAY-ROUTINE-EX.
037800     EXIT.
037900
038000******************************************************************
038100************** END OF PROGRAM SOURCE -  TRFVACST ***************
038200******************************************************************
