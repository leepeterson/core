000100******************************************************************
000200*    PBKSTAT.CPY                                                *
000300*    I-O FORMAT: PRED-BUCKET-STAT  FROM FILE PBKSTAT-OUT         *
000400*    ONE ROW PER PREDICTION-SOURCE / 30-SECOND BUCKET            *
000500*    FIXED LENGTH 70 - SEE TRFPACCB SELECT PBKSTAT-OUT           *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001100*----------------------------------------------------------------*
001200*|ACNMFD  |04/03/1994| PAB002 | NEW COPYBOOK                    |*
001300*----------------------------------------------------------------*
001400*|ACNRSL  |02/06/1997| PAB011 | ADD SECOND INTERVAL PAIR FOR    |*
001500*|        |          |        | BOTH-MODE (PERCENTAGE+STD-DEV) |*
001600*----------------------------------------------------------------*
001700 01  PBKSTAT-RECORD                    PIC X(70).
001800*
001900*  I-O FORMAT: PBKSTAT-DETAIL  CURRENT LAYOUT
002000*
002100     05  PBKSTAT-DETAIL REDEFINES PBKSTAT-RECORD.
002200         10  PBKSTAT-BUCKET-INDEX       PIC 9(3).
002300*                        0-BASED 30-SECOND BUCKET NUMBER
002400         10  PBKSTAT-BUCKET-MINUTES     PIC 9(3)V9(2).
002500*                        BUCKET-INDEX * 30 / 60
002600         10  PBKSTAT-SOURCE             PIC X(20).
002700*                        PREDICTION SOURCE THIS ROW APPLIES TO
002800         10  PBKSTAT-SAMPLE-COUNT       PIC 9(5).
002900*                        SAMPLES FALLING IN THIS BUCKET/SOURCE
003000         10  PBKSTAT-MEAN-ACCURACY      PIC S9(5).
003100         10  PBKSTAT-STD-DEV            PIC S9(5)V9(2).
003200         10  PBKSTAT-INTERVAL1-MIN      PIC S9(5).
003300         10  PBKSTAT-INTERVAL1-MAX      PIC S9(5).
003400         10  PBKSTAT-INTERVAL2-MIN      PIC S9(5).
003500         10  PBKSTAT-INTERVAL2-MAX      PIC S9(5).
003600         10  PBKSTAT-HAS-STATS          PIC X(1).
003700             88  PBKSTAT-STATS-PRESENT          VALUE "Y".
003800             88  PBKSTAT-STATS-ABSENT           VALUE "N".
003900         10  FILLER                     PIC X(04).
