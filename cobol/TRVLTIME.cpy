000100******************************************************************
000200*    TRVLTIME.CPY                                               *
000300*    I-O FORMAT: TRAVEL-TIME-FOR-STOP-PATH  FROM FILE            *
000400*    TRVLTIME-OUT                                                *
000500*    ONE ROW PER STOP-PATH (SEGMENT BREAKDOWN CARRIED IN THE     *
000600*    ROW RATHER THAN ONE ROW PER SEGMENT)                        *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* AMENDMENT HISTORY:                                             *
001000*----------------------------------------------------------------*
001100* SBT014 19/02/2004 ACNRSL - EXPAND FOR MAX-SPEED-CLAMPED ROWS   *
001200*                  RECORD LEN 48 -> 55 (ADD FILLER RESERVE)      *
001300* SBT007 30/07/1998 ACNPTL - Y2K SWEEP, NO DATE FIELDS IN THIS   *
001400*                  RECORD - REVIEWED, NO CHANGE REQUIRED         *
001500* SBT002 11/05/1994 ACNMFD - NEW COPYBOOK                        *
001600*----------------------------------------------------------------*
001700     05  TRVLTIME-RECORD              PIC X(55).                  SBT014
001800    *05  TRVLTIME-RECORD              PIC X(48).                  SBT014
001900*
002000*  I-O FORMAT: TRVLTIME-DETAIL  CURRENT LAYOUT
002100*
002200     05  TRVLTIME-DETAIL REDEFINES TRVLTIME-RECORD.
002300         10  TRVLTIME-STOP-PATH-ID      PIC X(20).
002400*                        PATH THIS TRAVEL TIME IS FOR
002500         10  TRVLTIME-SEGMENT-COUNT     PIC 9(3).
002600*                        NO. OF EQUAL-LENGTH TRAVEL-TIME SEGMENTS
002700         10  TRVLTIME-SEGMENT-LEN-MTRS  PIC 9(6)V9(2).
002800*                        LENGTH OF EACH SEGMENT (METERS)
002900         10  TRVLTIME-SEGMENT-TIME-MSEC PIC 9(7).
003000*                        TRAVEL TIME PER SEGMENT (MILLISECONDS)
003100         10  TRVLTIME-STOP-TIME-MSEC    PIC 9(6).
003200*                        DWELL TIME AT STOP ENDING THIS PATH
003300         10  TRVLTIME-HOW-SET           PIC X(4).
003400             88  TRVLTIME-HOW-SET-SCHED         VALUE "SCHD".
003500*                        ALWAYS "SCHD" - SCHEDULE-DERIVED ROW
003600         10  FILLER                     PIC X(07).
