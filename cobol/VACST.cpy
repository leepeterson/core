000100******************************************************************
000200*    VACST.CPY                                                  *
000300*    LINKAGE COMMUNICATION AREA FOR TRFVACST                    *
000400*    CALLED ONCE PER (SOURCE, BUCKET) BY TRFPACCB TO COMPUTE     *
000500*    MEAN / STD DEV / INTERVALS FOR ONE BUCKET'S SAMPLE LIST     *
000600******************************************************************
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001100*----------------------------------------------------------------*
001200*|ACNMFD  |04/03/1994| PAB003 | NEW COPYBOOK                    |*
001300*----------------------------------------------------------------*
001400*|ACNRSL  |02/06/1997| PAB011 | ADD BOTH-MODE, SECOND PERCENTAGE|*
001500*----------------------------------------------------------------*
001600 01  WK-C-VACST-RECORD.
001700     05  WK-C-VACST-INPUT.
001800         10  WK-C-VACST-HEADER.
001900             15  WK-N-VACST-SAMPLE-COUNT PIC 9(5) COMP.
002000*                        NUMBER OF ENTRIES LOADED IN TABLE BELOW
002100             15  WK-C-VACST-MODE         PIC X(10).
002200                 88  WK-C-VACST-MODE-PERCT    VALUE "PERCENTAGE".
002300                 88  WK-C-VACST-MODE-STDEV       VALUE "STD_DEV".
002400                 88  WK-C-VACST-MODE-BOTH        VALUE "BOTH".
002500             15  WK-N-VACST-PERCENTAGE1  PIC 9(3)V9(2) COMP-3.
002600             15  WK-N-VACST-PERCENTAGE2  PIC 9(3)V9(2) COMP-3.
002700         10  WK-N-VACST-ACCURACY-TAB     OCCURS 2000 TIMES
002800                                          PIC S9(5) COMP.
002900*                        BUCKET'S ACCURACY VALUES, UNSORTED IN
003000*                        FROM TRFPACCB - TRFVACST SORTS IN PLACE
003100*
003200*  ALTERNATE VIEW - MODE/PERCENTAGE HEADER READ AS ONE STRING
003300*  FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
003400*
003500         10  WK-C-VACST-HEADER-DUMP REDEFINES WK-C-VACST-HEADER
003600                                          PIC X(20).
003700     05  WK-C-VACST-OUTPUT.
003800         10  WK-C-VACST-HAS-STATS        PIC X(1).
003900             88  WK-C-VACST-STATS-YES            VALUE "Y".
004000             88  WK-C-VACST-STATS-NO             VALUE "N".
004100         10  WK-N-VACST-MEAN             PIC S9(5) COMP.
004200         10  WK-N-VACST-STD-DEV          PIC S9(5)V9(2) COMP-3.
004300         10  WK-N-VACST-INTERVAL1-MIN    PIC S9(5) COMP.
004400         10  WK-N-VACST-INTERVAL1-MAX    PIC S9(5) COMP.
004500         10  WK-N-VACST-INTERVAL2-MIN    PIC S9(5) COMP.
004600         10  WK-N-VACST-INTERVAL2-MAX    PIC S9(5) COMP.
004700         10  WK-C-VACST-ERROR-CD         PIC X(07).
