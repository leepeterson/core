000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVSEGM.
000500 AUTHOR.         M FEDERICI.
000600 INSTALLATION.   TRANSIT BACK OFFICE - REPORTING GROUP.
000700 DATE-WRITTEN.   11 MAY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED BY TRFPSCTT ONCE PER SCHEDULE-TO-SCHEDULE
001200*               RANGE.  COMPUTES THE TRAVEL TIME AVAILABLE FOR
001300*               THE RANGE (DWELL-TIME SUBTRACTED, MAX-SPEED
001400*               CLAMP APPLIED) AND SUBDIVIDES EVERY STOP-PATH
001500*               IN THE RANGE INTO ONE OR MORE EQUAL-LENGTH
001600*               SEGMENTS, EACH CARRYING A PROPORTIONAL SHARE OF
001700*               THE RANGE'S TRAVEL TIME.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* SBT003 - ACNMFD - 11/05/1994 - NEW PROGRAM.
002300*---------------------------------------------------------------*
002400* SBT007 - ACNPTL - 22/11/1998 - Y2K SWEEP - REVIEWED, NO DATE
002500*                          FIELDS IN THIS PROGRAM, NO CHANGE
002600*                          REQUIRED.
002700*---------------------------------------------------------------*
002800* SBT014 - ACNRSL - 19/02/2004 - REQ#SBT-231
002900*                          - MAX TRAVEL SPEED AND MAX SEGMENT
003000*                            LENGTH NOW PASSED IN FROM THE
003100*                            CALLER'S CONTROL CARD INSTEAD OF
003200*                            BEING HARD-CODED LITERALS HERE
003300*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    UPSI-0 IS TRFVSEGM-TRACE-SWITCH
004200                       ON STATUS  IS TRFVSEGM-TRACE-ON
004300                       OFF STATUS IS TRFVSEGM-TRACE-OFF.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000 01  FILLER                       PIC X(24)  VALUE
005100     "** PROGRAM TRFVSEGM **".
005200
005300 01  WK-C-COMMON.
005400     COPY WCOMMON.
005500
005600 01  WK-N-VSEGM-WORK-AREA.
005700     05  WK-N-ELAPSED-MSEC          PIC 9(9)      COMP.
005800     05  WK-N-DWELL-TIME-MSEC       PIC 9(9)      COMP.
005900     05  WK-N-SPEED-LIMIT-DIST      PIC 9(9)V9(4) COMP-3.
006000     05  WK-N-PATH-IDX              PIC 9(3)      COMP.
006100     05  WK-N-SEG-COUNT-CALC        PIC 9(5)      COMP.
006200     05  WK-N-SEG-LEN-CALC          PIC 9(6)V9(2) COMP-3.
006300     05  WK-N-SEG-TIME-CALC         PIC 9(7)      COMP.
006400     05  WK-N-FLOOR-WORK-DEC        PIC 9(7)V9(4) COMP-3.
006500     05  FILLER                     PIC X(06).
006600
006700*
006800*  ALTERNATE VIEW - WORK AREA READ AS ONE ALPHANUMERIC STRING
006900*  FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
007000*
007100 01  WK-C-VSEGM-WORK-DUMP REDEFINES WK-N-VSEGM-WORK-AREA
007200                                    PIC X(44).
007210
007220*----------------------------------------------------------------*
007230* RUNNING TOTALS FOR THIS CALL - HOW MANY STOP-PATHS NEEDED      *
007240* SUBDIVIDING VS PASSED THROUGH AS ONE SEGMENT.  TRACE ONLY.     *
007250*----------------------------------------------------------------*
007260 01  WK-N-VSEGM-PASS-COUNTERS.
007270     05  WK-N-VSEGM-SPLIT-COUNT     PIC 9(3)      COMP.
007280     05  WK-N-VSEGM-WHOLE-COUNT     PIC 9(3)      COMP.
007290     05  FILLER                     PIC X(02).
007300
007310*
007320*  ALTERNATE VIEW - PASS COUNTERS AS ONE ALPHANUMERIC STRING
007330*  FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
007340*
007350 01  WK-C-VSEGM-PASS-DUMP REDEFINES WK-N-VSEGM-PASS-COUNTERS
007360                                    PIC X(08).
007370
007400 EJECT
007500 LINKAGE SECTION.
007600     COPY VSEGM.
007700
007800 EJECT
007900***********************
008000 PROCEDURE DIVISION USING WK-C-VSEGM-RECORD.
008100***********************
008200 MAIN-MODULE.
008210     MOVE ZERO TO WK-N-VSEGM-SPLIT-COUNT
008220                  WK-N-VSEGM-WHOLE-COUNT.
008300     PERFORM A000-COMPUTE-TRAVEL-TIME-AVAIL
008400        THRU A099-COMPUTE-TRAVEL-TIME-AVAIL-EX.
008500     PERFORM A100-BUILD-SEGMENTS-ROUTINE
008600        THRU A199-BUILD-SEGMENTS-ROUTINE-EX.
008700     IF TRFVSEGM-TRACE-ON
008800        PERFORM Y800-TRACE-DISPLAY-ROUTINE
008900           THRU Y800-TRACE-DISPLAY-ROUTINE-EX
009000     END-IF.
009100     GOBACK.
009200
009300*---------------------------------------------------------------*
009400* TRAVEL TIME AVAILABLE = ELAPSED SCHEDULE TIME LESS ASSUMED    *
009500* DWELL TIME, THEN CLAMPED SO THE IMPLIED SPEED NEVER EXCEEDS   *
009600* THE MAX TRAVEL SPEED PARAMETER                                *
009700*---------------------------------------------------------------*
009800 A000-COMPUTE-TRAVEL-TIME-AVAIL.
009900     COMPUTE WK-N-ELAPSED-MSEC =
010000        WK-N-VSEGM-ELAPSED-SECS * 1000.
010100     COMPUTE WK-N-DWELL-TIME-MSEC =
010200        WK-N-VSEGM-INTERMED-STOPS * WK-N-VSEGM-WAIT-TIME-MSEC.
010300     IF WK-N-DWELL-TIME-MSEC > WK-N-ELAPSED-MSEC
010400        MOVE WK-N-ELAPSED-MSEC TO WK-N-DWELL-TIME-MSEC
010500     END-IF.
010600     COMPUTE WK-N-VSEGM-TRAVEL-TIME-AVAIL =
010700        WK-N-ELAPSED-MSEC - WK-N-DWELL-TIME-MSEC.
010800     PERFORM A050-APPLY-MAX-SPEED-CLAMP
010900        THRU A050-APPLY-MAX-SPEED-CLAMP-EX.
011000 A099-COMPUTE-TRAVEL-TIME-AVAIL-EX.
011100     EXIT.
011200
011300 A050-APPLY-MAX-SPEED-CLAMP.
011400     COMPUTE WK-N-SPEED-LIMIT-DIST ROUNDED =
011500        WK-N-VSEGM-MAX-SPEED-MPMS * WK-N-VSEGM-TRAVEL-TIME-AVAIL.
011600     IF WK-N-VSEGM-DISTANCE-SUM > WK-N-SPEED-LIMIT-DIST
011700        OR WK-N-VSEGM-TRAVEL-TIME-AVAIL = ZERO
011800        COMPUTE WK-N-VSEGM-TRAVEL-TIME-AVAIL ROUNDED =
011900           WK-N-VSEGM-DISTANCE-SUM / WK-N-VSEGM-MAX-SPEED-MPMS
012000     END-IF.
012100 A050-APPLY-MAX-SPEED-CLAMP-EX.
012200     EXIT.
012300
012400*---------------------------------------------------------------*
012500* SUBDIVIDE EVERY STOP-PATH IN THE RANGE INTO SEGMENTS AND      *
012600* SHARE OUT THE TRAVEL TIME PROPORTIONALLY TO LENGTH            *
012700*---------------------------------------------------------------*
012800 A100-BUILD-SEGMENTS-ROUTINE.
012900     PERFORM A110-BUILD-ONE-PATH-SEGMENTS
013000        THRU A110-BUILD-ONE-PATH-SEGMENTS-EX
013100        VARYING WK-N-PATH-IDX FROM 1 BY 1
013200        UNTIL WK-N-PATH-IDX > WK-N-VSEGM-STOP-PATH-COUNT.
013300 A199-BUILD-SEGMENTS-ROUTINE-EX.
013400     EXIT.
013500
013600 A110-BUILD-ONE-PATH-SEGMENTS.
013700     PERFORM A120-COMPUTE-SEGMENT-COUNT
013800        THRU A120-COMPUTE-SEGMENT-COUNT-EX.
013900     PERFORM A130-COMPUTE-SEGMENT-TIME
014000        THRU A130-COMPUTE-SEGMENT-TIME-EX.
014100     MOVE WK-N-SEG-COUNT-CALC TO
014200        WK-N-VSEGM-SEGMENT-COUNT(WK-N-PATH-IDX).
014300     MOVE WK-N-SEG-LEN-CALC TO
014400        WK-N-VSEGM-SEGMENT-LEN-MTRS(WK-N-PATH-IDX).
014500     MOVE WK-N-SEG-TIME-CALC TO
014600        WK-N-VSEGM-SEGMENT-TIME-MSEC(WK-N-PATH-IDX).
014700 A110-BUILD-ONE-PATH-SEGMENTS-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100* IF L > MAX: SEGMENT-COUNT = FLOOR(L/MAX + 1.0) ; SEGMENT-LEN  *
015200* = L / SEGMENT-COUNT.  ELSE ONE SEGMENT COVERING THE PATH.     *
015300* FLOOR() IS THE TRUNCATION THAT HAPPENS WHEN A DECIMAL RESULT  *
015400* IS MOVED INTO AN INTEGER COMP FIELD, PER SHOP CONVENTION.     *
015500*---------------------------------------------------------------*
015600 A120-COMPUTE-SEGMENT-COUNT.
015700     IF WK-N-VSEGM-STOP-PATH-LEN-TAB(WK-N-PATH-IDX) >
015800        WK-N-VSEGM-MAX-SEG-LEN-MTRS
015900        COMPUTE WK-N-FLOOR-WORK-DEC =
016000           WK-N-VSEGM-STOP-PATH-LEN-TAB(WK-N-PATH-IDX) /
016100           WK-N-VSEGM-MAX-SEG-LEN-MTRS + 1.0
016200        MOVE WK-N-FLOOR-WORK-DEC TO WK-N-SEG-COUNT-CALC
016300        COMPUTE WK-N-SEG-LEN-CALC ROUNDED =
016400           WK-N-VSEGM-STOP-PATH-LEN-TAB(WK-N-PATH-IDX) /
016500           WK-N-SEG-COUNT-CALC
016510        ADD 1 TO WK-N-VSEGM-SPLIT-COUNT
016600     ELSE
016700        MOVE 1 TO WK-N-SEG-COUNT-CALC
016800        MOVE WK-N-VSEGM-STOP-PATH-LEN-TAB(WK-N-PATH-IDX) TO
016900           WK-N-SEG-LEN-CALC
016910        ADD 1 TO WK-N-VSEGM-WHOLE-COUNT
017000     END-IF.
017100 A120-COMPUTE-SEGMENT-COUNT-EX.
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500* SEGMENT-TIME-MSEC = ROUND(SEGMENT-LEN / DISTANCE-SUM *        *
017600* TRAVEL-TIME-AVAIL) - THIS PATH'S SHARE, SPREAD EVENLY ACROSS  *
017700* ITS OWN SEGMENTS BY USING THE ALREADY-DIVIDED SEGMENT LENGTH  *
017800*---------------------------------------------------------------*
017900 A130-COMPUTE-SEGMENT-TIME.
018000     IF WK-N-VSEGM-DISTANCE-SUM = ZERO
018100        MOVE ZERO TO WK-N-SEG-TIME-CALC
018200     ELSE
018300        COMPUTE WK-N-SEG-TIME-CALC ROUNDED =
018400           WK-N-SEG-LEN-CALC / WK-N-VSEGM-DISTANCE-SUM *
018500           WK-N-VSEGM-TRAVEL-TIME-AVAIL
018600     END-IF.
018700 A130-COMPUTE-SEGMENT-TIME-EX.
018800     EXIT.
018900
019000*---------------------------------------------------------------*
019100 Y800-TRACE-DISPLAY-ROUTINE.
019200*---------------------------------------------------------------*
019300     DISPLAY "TRFVSEGM - PARMS   " WK-C-VSEGM-PARMS-DUMP.
019400     DISPLAY "TRFVSEGM - AVAIL   " WK-N-VSEGM-TRAVEL-TIME-AVAIL.
019410     DISPLAY "TRFVSEGM - SPLITS  " WK-C-VSEGM-PASS-DUMP.
019500 Y800-TRACE-DISPLAY-ROUTINE-EX.
019600     EXIT.
019700
019800******************************************************************
019900*************** END OF PROGRAM SOURCE  TRFVSEGM ***************
020000******************************************************************
