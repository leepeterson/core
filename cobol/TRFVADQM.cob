000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVADQM.
000500 AUTHOR.         M FEDERICI.
000600 INSTALLATION.   TRANSIT BACK OFFICE - REPORTING GROUP.
000700 DATE-WRITTEN.   11 MAY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED BY TRFPSCTT BEFORE A NEWLY COMPUTED
001200*               TRAVEL-TIME SET IS WRITTEN, TO DECIDE WHETHER AN
001300*               EARLIER SET COMPUTED FOR THE SAME TRIP PATTERN
001400*               IS AN ADEQUATE MATCH AND CAN BE REUSED IN ITS
001500*               PLACE.  NOT ADEQUATE IF THE STOP-PATH COUNTS OR
001600*               IDS DIFFER.  A GPS-DERIVED EXISTING SET IS
001700*               ALWAYS ADEQUATE; A SCHEDULE-BASED ONE MUST STAY
001800*               WITHIN 60 SECONDS CUMULATIVE OF THE NEW SET AT
001900*               EVERY STOP-PATH.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SBT004 - ACNMFD - 11/05/1994 - NEW PROGRAM.
002500*---------------------------------------------------------------*
002600* SBT009 - ACNPTL - 22/11/1998 - Y2K SWEEP - REVIEWED, NO DATE
002700*                          FIELDS IN THIS PROGRAM, NO CHANGE
002800*                          REQUIRED.
002900*---------------------------------------------------------------*
003000* SBT016 - ACNRSL - 19/02/2004 - REQ#SBT-231
003100*                          - ADEQUATE-MATCH THRESHOLD NOW PASSED
003200*                            IN FROM THE CALLER VIA
003300*                            WK-N-VADQM-THRESHOLD-MSEC (SEE
003400*                            VADQM) INSTEAD OF BEING A HARD-
003500*                            CODED 60000 MSEC LITERAL HERE
003600*---------------------------------------------------------------*
003700* SBT020 - ACNRSL - 30/09/2007 - REQ#SBT-355
003800*                          - REVIEWED FOR THE NEW ADEQUATE-MATCH
003900*                            REUSE CACHE ADDED TO TRFPSCTT (SEE
004000*                            SBT018) - THIS ROUTINE'S CONTRACT
004100*                            IS UNCHANGED, NO CODE CHANGE HERE
004200*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    UPSI-0 IS TRFVADQM-TRACE-SWITCH
005100                       ON STATUS  IS TRFVADQM-TRACE-ON
005200                       OFF STATUS IS TRFVADQM-TRACE-OFF.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                       PIC X(24)  VALUE
006000     "** PROGRAM TRFVADQM **".
006100
006200 01  WK-C-COMMON.
006300     COPY WCOMMON.
006400
006500 01  WK-N-VADQM-WORK-AREA.
006600     05  WK-N-CMP-IDX               PIC 9(3)      COMP.
006700     05  WK-N-CUM-DIFF-MSEC         PIC S9(9)     COMP.
006800     05  FILLER                     PIC X(06).
006900
007000*
007100*  ALTERNATE VIEW - WORK AREA READ AS ONE ALPHANUMERIC STRING
007200*  FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
007300*
007400 01  WK-C-VADQM-WORK-DUMP REDEFINES WK-N-VADQM-WORK-AREA
007500                                    PIC X(16).
007600
007700*----------------------------------------------------------------*
007800* PASS COUNTERS - HOW FAR THE COMPARE LOOPS GOT BEFORE A         *
007900* MISMATCH WAS FOUND, FOR THE Y800 TRACE SWITCH ONLY             *
008000*----------------------------------------------------------------*
008100 01  WK-N-VADQM-PASS-COUNTERS.
008200     05  WK-N-VADQM-CMP-COUNT       PIC 9(3)      COMP.
008300     05  WK-N-VADQM-FAIL-IDX        PIC 9(3)      COMP.
008400     05  FILLER                     PIC X(02).
008500
008600*
008700*  ALTERNATE VIEW - PASS COUNTERS AS ONE ALPHANUMERIC STRING
008800*  FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
008900*
009000 01  WK-C-VADQM-PASS-DUMP REDEFINES WK-N-VADQM-PASS-COUNTERS
009100                                    PIC X(08).
009200
009300 EJECT
009400 LINKAGE SECTION.
009500     COPY VADQM.
009600
009700 EJECT
009800***********************
009900 PROCEDURE DIVISION USING WK-C-VADQM-RECORD.
010000***********************
010100 MAIN-MODULE.
010200     MOVE ZERO TO WK-N-VADQM-CMP-COUNT
010300                  WK-N-VADQM-FAIL-IDX.
010400     PERFORM A000-CHECK-STRUCTURE-ROUTINE
010500        THRU A099-CHECK-STRUCTURE-ROUTINE-EX.
010600     IF WK-C-VADQM-NOT-ADEQUATE
010700        GO TO MAIN-MODULE-EX
010800     END-IF.
010900     IF NOT WK-C-VADQM-EXIST-SCHED-YES
011000        MOVE "Y" TO WK-C-VADQM-ADEQUATE-SW
011100        GO TO MAIN-MODULE-EX
011200     END-IF.
011300     PERFORM B000-COMPARE-CUMULATIVE-ROUTINE
011400        THRU B099-COMPARE-CUMULATIVE-ROUTINE-EX.
011500 MAIN-MODULE-EX.
011600     IF TRFVADQM-TRACE-ON
011700        PERFORM Y800-TRACE-DISPLAY-ROUTINE
011800           THRU Y800-TRACE-DISPLAY-ROUTINE-EX
011900     END-IF.
012000     GOBACK.
012100
012200*---------------------------------------------------------------*
012300* NOT ADEQUATE IF THE TWO SETS DO NOT HAVE THE SAME STOP-PATHS  *
012400* IN THE SAME ORDER                                             *
012500*---------------------------------------------------------------*
012600 A000-CHECK-STRUCTURE-ROUTINE.
012700     MOVE "Y" TO WK-C-VADQM-ADEQUATE-SW.
012800     IF WK-N-VADQM-NEW-COUNT NOT = WK-N-VADQM-EXIST-COUNT
012900        MOVE "N" TO WK-C-VADQM-ADEQUATE-SW
013000     ELSE
013100        PERFORM A100-COMPARE-IDS-LOOP
013200           THRU A100-COMPARE-IDS-LOOP-EX
013300           VARYING WK-N-CMP-IDX FROM 1 BY 1
013400           UNTIL WK-N-CMP-IDX > WK-N-VADQM-NEW-COUNT
013500           OR WK-C-VADQM-NOT-ADEQUATE
013600     END-IF.
013700 A099-CHECK-STRUCTURE-ROUTINE-EX.
013800     EXIT.
013900
014000 A100-COMPARE-IDS-LOOP.
014100     ADD 1 TO WK-N-VADQM-CMP-COUNT.
014200     IF WK-C-VADQM-NEW-STOP-PATH-ID(WK-N-CMP-IDX) NOT =
014300        WK-C-VADQM-EXIST-STOP-PATH-ID(WK-N-CMP-IDX)
014400        MOVE "N" TO WK-C-VADQM-ADEQUATE-SW
014500        MOVE WK-N-CMP-IDX TO WK-N-VADQM-FAIL-IDX
014600     END-IF.
014700 A100-COMPARE-IDS-LOOP-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100* WALK BOTH CUMULATIVE-TIME ARRAYS, FAIL AS SOON AS THE         *
015200* ABSOLUTE DIFFERENCE REACHES THE 60-SECOND THRESHOLD           *
015300*---------------------------------------------------------------*
015400 B000-COMPARE-CUMULATIVE-ROUTINE.
015500     MOVE "Y" TO WK-C-VADQM-ADEQUATE-SW.
015600     PERFORM B100-COMPARE-ONE-STOP-PATH
015700        THRU B100-COMPARE-ONE-STOP-PATH-EX
015800        VARYING WK-N-CMP-IDX FROM 1 BY 1
015900        UNTIL WK-N-CMP-IDX > WK-N-VADQM-NEW-COUNT
016000        OR WK-C-VADQM-NOT-ADEQUATE.
016100 B099-COMPARE-CUMULATIVE-ROUTINE-EX.
016200     EXIT.
016300
016400 B100-COMPARE-ONE-STOP-PATH.
016500     ADD 1 TO WK-N-VADQM-CMP-COUNT.
016600     COMPUTE WK-N-CUM-DIFF-MSEC =
016700        WK-N-VADQM-NEW-CUM-TIME-MSEC(WK-N-CMP-IDX) -
016800        WK-N-VADQM-EXIST-CUM-TIME-MSEC(WK-N-CMP-IDX).
016900     IF WK-N-CUM-DIFF-MSEC < ZERO
017000        COMPUTE WK-N-CUM-DIFF-MSEC = ZERO - WK-N-CUM-DIFF-MSEC
017100     END-IF.
017200     IF WK-N-CUM-DIFF-MSEC >= WK-N-VADQM-THRESHOLD-MSEC
017300        MOVE "N" TO WK-C-VADQM-ADEQUATE-SW
017400        MOVE WK-N-CMP-IDX TO WK-N-VADQM-FAIL-IDX
017500     END-IF.
017600 B100-COMPARE-ONE-STOP-PATH-EX.
017700     EXIT.
017800
017900*---------------------------------------------------------------*
018000 Y800-TRACE-DISPLAY-ROUTINE.
018100*---------------------------------------------------------------*
018200     DISPLAY "TRFVADQM - COUNTS  " WK-C-VADQM-COUNTS-DUMP.
018300     DISPLAY "TRFVADQM - PASSES  " WK-C-VADQM-PASS-DUMP.
018400     DISPLAY "TRFVADQM - RESULT  " WK-C-VADQM-ADEQUATE-SW.
018500 Y800-TRACE-DISPLAY-ROUTINE-EX.
018600     EXIT.
018700
018800******************************************************************
018900*************** END OF PROGRAM SOURCE  TRFVADQM ***************
019000******************************************************************
