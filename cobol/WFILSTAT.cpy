000100******************************************************************
000200*    WFILSTAT.CPY                                               *
000300*    STANDARD ERROR-CODE / I-O-MODE LITERALS FOR DISPLAY LINES  *
000400*    COPY AT 01 LEVEL (NOT NESTED) - SEE TRFPACCB, TRFPSCTT      *
000500******************************************************************
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001000*----------------------------------------------------------------*
001100*|ACNMFD  |04/03/1994| PAB001 | NEW COPYBOOK                    |*
001200*----------------------------------------------------------------*
001300 01  WK-C-STD-LITERALS.
001400     05  WK-C-ERR-FILE-OPEN          PIC X(07) VALUE "COM0201".
001500     05  WK-C-ERR-FILE-READ          PIC X(07) VALUE "COM0206".
001600     05  WK-C-ERR-FILE-WRITE         PIC X(07) VALUE "COM0209".
001700     05  WK-C-ERR-FILE-CLOSE         PIC X(07) VALUE "COM0212".
001800     05  WK-C-ERR-NOT-FOUND          PIC X(07) VALUE "SUP0016".
001900     05  WK-C-MODE-READ              PIC X(07) VALUE "READ".
002000     05  WK-C-MODE-WRITE             PIC X(07) VALUE "WRITE".
002100     05  WK-C-MODE-OPEN              PIC X(07) VALUE "OPEN".
002200     05  WK-C-MODE-CLOSE             PIC X(07) VALUE "CLOSE".
002300     05  FILLER                      PIC X(10).
