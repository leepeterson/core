000100******************************************************************
000200*    VADQM.CPY                                                  *
000300*    LINKAGE COMMUNICATION AREA FOR TRFVADQM                    *
000400*    ADEQUATE-MATCH-REQUEST/RESULT - NOT PERSISTED, COMPARES A   *
000500*    NEWLY COMPUTED TRAVEL-TIME SET AGAINST AN EXISTING ONE FOR  *
000600*    THE SAME TRIP PATTERN SO IT CAN BE REUSED INSTEAD           *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001200*----------------------------------------------------------------*
001300*|ACNMFD  |11/05/1994| SBT004 | NEW COPYBOOK                    |*
001400*----------------------------------------------------------------*
001500 01  WK-C-VADQM-RECORD.
001600     05  WK-C-VADQM-INPUT.
001700         10  WK-C-VADQM-COUNTS.
001800             15  WK-N-VADQM-NEW-COUNT       PIC 9(3) COMP.
001900*                        NO. OF STOP-PATHS IN THE NEW SET
002000             15  WK-N-VADQM-EXIST-COUNT     PIC 9(3) COMP.
002100*                        NO. OF STOP-PATHS IN THE EXISTING SET
002200             15  WK-C-VADQM-EXIST-IS-SCHED  PIC X(1).
002300                 88  WK-C-VADQM-EXIST-SCHED-YES VALUE "Y".
002400*                        "Y" = EXISTING SET ITSELF SCHEDULE-BASED
002500             15  WK-N-VADQM-THRESHOLD-MSEC  PIC 9(7) COMP.
002600*                        60000 MSEC ADEQUATE-MATCH THRESHOLD
002700         10  WK-C-VADQM-NEW-TAB     OCCURS 200 TIMES.
002800             15  WK-C-VADQM-NEW-STOP-PATH-ID     PIC X(20).
002900             15  WK-N-VADQM-NEW-CUM-TIME-MSEC    PIC 9(9) COMP.
003000         10  WK-C-VADQM-EXIST-TAB   OCCURS 200 TIMES.
003100             15  WK-C-VADQM-EXIST-STOP-PATH-ID   PIC X(20).
003200             15  WK-N-VADQM-EXIST-CUM-TIME-MSEC  PIC 9(9) COMP.
003300*
003400*  ALTERNATE VIEW - COUNTS/FLAG GROUP AS ONE ALPHANUMERIC STRING
003500*  FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
003600*
003700         10  WK-C-VADQM-COUNTS-DUMP REDEFINES WK-C-VADQM-COUNTS
003800                                               PIC X(14).
003900     05  WK-C-VADQM-OUTPUT.
004000         10  WK-C-VADQM-ADEQUATE-SW     PIC X(1).
004100             88  WK-C-VADQM-IS-ADEQUATE         VALUE "Y".
004200             88  WK-C-VADQM-NOT-ADEQUATE        VALUE "N".
