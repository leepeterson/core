000100******************************************************************
000200*    SCHSTOPT.CPY                                               *
000300*    I-O FORMAT: SCHEDULE-STOP-TIME  FROM FILE SCHSTOPT-IN       *
000400*    ONE ROW PER TRIP/STOP WITH A SCHEDULE (TIMETABLE) TIME      *
000500*    MUST ARRIVE SORTED TRIP-ID/STOP-SEQUENCE ASCENDING -        *
000600*    NO ISAM SUPPORT ON THIS BUILD, SEE TRFPSCTT B000            *
000700******************************************************************
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001200*----------------------------------------------------------------*
001300*|ACNMFD  |11/05/1994| SBT001 | NEW COPYBOOK                    |*
001400*----------------------------------------------------------------*
001500 01  SCHSTOPT-RECORD                   PIC X(60).
001600*
001700*  I-O FORMAT: SCHSTOPT-DETAIL  CURRENT LAYOUT
001800*
001900     05  SCHSTOPT-DETAIL REDEFINES SCHSTOPT-RECORD.
002000         10  SCHSTOPT-TRIP-ID           PIC X(20).
002100*                        TRIP IDENTIFIER
002200         10  SCHSTOPT-STOP-SEQUENCE     PIC 9(3).
002300*                        0-BASED STOP-PATH ORDINAL IN TRIP
002400         10  SCHSTOPT-STOP-ID           PIC X(20).
002500*                        GTFS STOP IDENTIFIER
002600         10  SCHSTOPT-ARR-TIME-SECS     PIC 9(5).
002700*                        SCHEDULED ARRIVAL, SECS SINCE MIDNIGHT
002800         10  SCHSTOPT-DEP-TIME-SECS     PIC 9(5).
002900*                        SCHEDULED DEPARTURE, SECS SINCE MIDNIGHT
003000         10  SCHSTOPT-TIME-PRESENT      PIC X(1).
003100             88  SCHSTOPT-TIME-IS-USABLE        VALUE "Y".
003200             88  SCHSTOPT-TIME-NOT-USABLE       VALUE "N".
003300         10  FILLER                     PIC X(06).
