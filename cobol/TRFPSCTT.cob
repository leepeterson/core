000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPSCTT.
000500 AUTHOR.         R SUBRAMANIAM.
000600 INSTALLATION.   TRANSIT BACK OFFICE - REPORTING GROUP.
000700 DATE-WRITTEN.   11 MAY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH JOB THAT BUILDS SCHEDULE-BASED
001200*               TRAVEL TIMES FOR EVERY TRIP ON SCHSTOPT-IN.  FOR
001300*               EACH TRIP: EMITS A ZERO STUB FOR STOP-PATH 0,
001400*               THEN WALKS THE REMAINING SCHEDULE POINTS,
001500*               CALLING TRFVSEGM TO SPLIT EACH SCHEDULE-TO-
001600*               SCHEDULE RANGE'S TRAVEL TIME ACROSS THE STOP-
001700*               PATHS AND SEGMENTS IN THAT RANGE.  BEFORE A
001800*               FRESH SET IS WRITTEN, TRFVADQM IS CALLED TO SEE
001900*               WHETHER THE LAST-BUILT SET FOR THE SAME PATTERN
002000*               IS AN ADEQUATE MATCH AND CAN BE REUSED INSTEAD.
002100*
002200*               THIS BUILD HAS NO GTFS TRIP/TRIP-PATTERN LOOKUP
002300*               TABLE - THE PRE-SORTED EXTRACT FEEDING STOPPATH-
002400*               IN CARRIES ONE TRIP-PATTERN-ID GROUP PER TRIP
002500*               PROCESSED HERE AND IS READ IN LOCKSTEP WITH THE
002600*               MATCHING SCHSTOPT-IN TRIP-ID GROUP; THE OBJECT-
002700*               GRAPH LOOKUP ITSELF IS DONE UPSTREAM OF THIS JOB.
002800*
002900*================================================================
003000* HISTORY OF MODIFICATION:
003100*================================================================
003200* SBT005 - ACNMFD - 11/05/1994 - NEW PROGRAM.
003300*---------------------------------------------------------------*
003400* SBT010 - ACNPTL - 22/11/1998 - Y2K SWEEP
003500*                          - WK-C-RUN-DATE NOW CCYYMMDD, SEE
003600*                            WCOMMON.  NO OTHER CHANGE.
003700*---------------------------------------------------------------*
003800* SBT015 - ACNRSL - 19/02/2004 - REQ#SBT-231
003900*                          - MAX SPEED / MAX SEGMENT LENGTH NOW
004000*                            NAMED CONTROL-CARD CONSTANTS, SEE
004100*                            WK-C-JOB-PARMS2 (WAS HARD-CODED IN
004200*                            TRFVSEGM)
004300*---------------------------------------------------------------*
004400* SBT018 - ACNRSL - 30/09/2007 - REQ#SBT-355
004500*                          - ADEQUATE-MATCH REUSE CACHE ADDED SO
004600*                            BACK-TO-BACK TRIPS ON ONE PATTERN
004700*                            DO NOT EACH WRITE SLIGHTLY DIFFERENT
004800*                            SCHEDULE-DERIVED TIMES
004900*---------------------------------------------------------------*
005000* SBT021 - ACNRSL - 12/03/2009 - REQ#SBT-401
005100*                          - PROBLEM: DEPARTURE-ONLY TIMEPOINTS
005200*                            (E.G. TRIP'S FIRST STOP) WERE LOADED
005300*                            AS SCHEDULE TIME ZERO BECAUSE ONLY
005400*                            ARR-TIME WAS MOVED IN B100 - THROWS
005500*                            OFF EVERY DOWNSTREAM ELAPSED-TIME
005600*                            CALC FOR THE RANGE.  FIX: FALL BACK
005700*                            TO DEP-TIME WHEN ARR-TIME IS ZERO.
005800*---------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    UPSI-0 IS TRFPSCTT-TRACE-SWITCH
006700                       ON STATUS  IS TRFPSCTT-TRACE-ON
006800                       OFF STATUS IS TRFPSCTT-TRACE-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SCHSTOPT-IN  ASSIGN TO DATABASE-SCHSTOPT
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS WK-C-FILE-STATUS.
007500
007600     SELECT STOPPATH-IN  ASSIGN TO DATABASE-STOPPATH
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS WK-C-FILE-STATUS.
007900
008000     SELECT TRVLTIME-OUT ASSIGN TO DATABASE-TRVLTIME
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS  IS WK-C-FILE-STATUS.
008300
008400 EJECT
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900***************
009000 FD  SCHSTOPT-IN
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS SCHSTOPT-RECORD.
009300     COPY SCHSTOPT.
009400
009500 FD  STOPPATH-IN
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS STOPPATH-RECORD.
009800     COPY STOPPATH.
009900
010000 FD  TRVLTIME-OUT
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS TRVLTIME-RECORD.
010300     COPY TRVLTIME.
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                       PIC X(24)  VALUE
010900     "** PROGRAM TRFPSCTT **".
011000
011100 01  WK-C-COMMON.
011200     COPY WCOMMON.
011300     COPY WFILSTAT.
011400
011500     COPY VSEGM.
011600     COPY VADQM.
011700
011800*----------------------------------------------------------------*
011900* JOB CONTROL CONSTANTS - PER SBT015, SET FOR THIS RUN FROM THE  *
012000* REPORTING GROUP'S STANDARD CONTROL CARD                        *
012100*----------------------------------------------------------------*
012200 01  WK-C-JOB-PARMS2.
012300     05  WK-N-JOB-DEFAULT-WAIT-MSEC    PIC 9(6)      COMP
012400                                        VALUE 10000.
012500     05  WK-N-JOB-MAX-SEG-LEN-MTRS     PIC 9(6)V9(2) COMP-3
012600                                        VALUE 500.00.
012700     05  WK-N-JOB-MAX-SPEED-MPMS       PIC 9(1)V9(3) COMP-3
012800                                        VALUE 0.018.
012900     05  WK-N-JOB-ADEQUATE-THRESH-MSEC PIC 9(7)      COMP
013000                                        VALUE 60000.
013100     05  FILLER                        PIC X(05).
013200
013300 01  WK-C-EOF-SWITCHES.
013400     05  WK-C-SCHSTOPT-EOF-SW          PIC X(01) VALUE "N".
013500         88  WK-C-SCHSTOPT-EOF-REACHED         VALUE "Y".
013600     05  WK-C-STOPPATH-EOF-SW          PIC X(01) VALUE "N".
013700         88  WK-C-STOPPATH-EOF-REACHED         VALUE "Y".
013800     05  WK-C-REUSE-SW                 PIC X(01) VALUE "N".
013900     05  FILLER                        PIC X(07).
014000
014100*----------------------------------------------------------------*
014200* LOOK-AHEAD BUFFERS FOR THE SCHSTOPT-IN / STOPPATH-IN CONTROL   *
014300* BREAK ON TRIP-ID / TRIP-PATTERN-ID                             *
014400*----------------------------------------------------------------*
014500 01  WK-C-SCHSTOPT-BUFFER.
014600     05  WK-C-BUF-SCHSTOPT-TRIP-ID     PIC X(20).
014700     05  WK-N-BUF-SCHSTOPT-STOP-SEQ    PIC 9(3) COMP.
014800     05  WK-N-BUF-SCHSTOPT-ARR-TIME    PIC 9(5) COMP.
014900     05  WK-N-BUF-SCHSTOPT-DEP-TIME    PIC 9(5) COMP.
015000     05  WK-C-BUF-SCHSTOPT-TIME-PRES   PIC X(01).
015100     05  FILLER                        PIC X(10).
015200
015300 01  WK-C-STOPPATH-BUFFER.
015400     05  WK-C-BUF-STOPPATH-PATTERN-ID  PIC X(20).
015500     05  WK-N-BUF-STOPPATH-SEQ         PIC 9(3) COMP.
015600     05  WK-C-BUF-STOPPATH-ID          PIC X(20).
015700     05  WK-N-BUF-STOPPATH-LEN-MTRS    PIC 9(6)V9(2) COMP-3.
015800     05  FILLER                        PIC X(10).
015900
016000 01  WK-C-CURRENT-TRIP-ID              PIC X(20).
016100
016200*----------------------------------------------------------------*
016300* ONE TRIP'S SCHEDULE POINTS/STOP-PATHS, ZIPPED BY POSITION.     *
016400* 200 STOP-PATHS PER TRIP IS AMPLE FOR A SINGLE ROUTE PATTERN.   *
016500*----------------------------------------------------------------*
016600 01  WK-N-TRIP-STOP-COUNT              PIC 9(3) COMP.
016700 01  WK-N-TRIP-PATH-COUNT               PIC 9(3) COMP.
016800 01  WK-C-TRIP-TABLE.
016900     05  WK-C-TRIP-STOP-ENTRY OCCURS 200 TIMES.
017000         10  WK-C-TRIP-STOP-PATH-ID    PIC X(20).
017100         10  WK-N-TRIP-LENGTH-METERS   PIC 9(6)V9(2) COMP-3.
017200         10  WK-C-TRIP-TIME-PRESENT    PIC X(01).
017300             88  WK-C-TRIP-TIME-USABLE       VALUE "Y".
017400         10  WK-N-TRIP-SCHED-TIME-SECS PIC 9(5) COMP.
017500         10  FILLER                    PIC X(05).
017600
017700*----------------------------------------------------------------*
017800* THE FRESHLY-COMPUTED SET FOR THE TRIP CURRENTLY IN PROGRESS    *
017900*----------------------------------------------------------------*
018000 01  WK-C-NEWSET-TABLE.
018100     05  WK-C-NEWSET-ENTRY OCCURS 200 TIMES.
018200         10  WK-C-NEWSET-STOP-PATH-ID       PIC X(20).
018300         10  WK-N-NEWSET-CUM-TIME-MSEC      PIC 9(9) COMP.
018400         10  WK-N-NEWSET-SEGMENT-COUNT      PIC 9(3) COMP.
018500         10  WK-N-NEWSET-SEGMENT-LEN-MTRS   PIC 9(6)V9(2)
018600                                             COMP-3.
018700         10  WK-N-NEWSET-SEGMENT-TIME-MSEC  PIC 9(7) COMP.
018800         10  WK-N-NEWSET-STOP-TIME-MSEC     PIC 9(6) COMP.
018900
019000*----------------------------------------------------------------*
019100* LAST SET SUCCESSFULLY WRITTEN - THE "EXISTING SET" A REAL      *
019200* SHOP WOULD HOLD IN THE TRAVEL-TIMES TABLE.  STANDS IN FOR      *
019300* THAT LOOKUP IN THIS NO-DATABASE BUILD (SEE PROGRAM BANNER).    *
019400*----------------------------------------------------------------*
019500 01  WK-C-CACHE-SET.
019600     05  WK-C-CACHE-VALID-SW           PIC X(01) VALUE "N".
019700         88  WK-C-CACHE-IS-VALID               VALUE "Y".
019800     05  WK-N-CACHE-COUNT               PIC 9(3) COMP.
019900     05  WK-C-CACHE-ENTRY OCCURS 200 TIMES.
020000         10  WK-C-CACHE-STOP-PATH-ID        PIC X(20).
020100         10  WK-N-CACHE-CUM-TIME-MSEC       PIC 9(9) COMP.
020200         10  WK-N-CACHE-SEGMENT-COUNT       PIC 9(3) COMP.
020300         10  WK-N-CACHE-SEGMENT-LEN-MTRS    PIC 9(6)V9(2)
020400                                             COMP-3.
020500         10  WK-N-CACHE-SEGMENT-TIME-MSEC   PIC 9(7) COMP.
020600         10  WK-N-CACHE-STOP-TIME-MSEC      PIC 9(6) COMP.
020700 01  WK-N-TRAVEL-WORK.
020800     05  WK-N-PREV-STOP-IDX            PIC 9(3) COMP.
020900     05  WK-N-PREV-SCHED-TIME-SECS     PIC 9(5) COMP.
021000     05  WK-N-CUR-STOP-IDX             PIC 9(3) COMP.
021100     05  WK-N-RANGE-ELAPSED-SECS       PIC 9(5) COMP.
021200     05  WK-N-RANGE-DISTANCE-SUM       PIC 9(8)V9(2) COMP-3.
021300     05  WK-N-RANGE-INTERMED-STOPS     PIC 9(3) COMP.
021400     05  WK-N-RANGE-PATH-COUNT         PIC 9(3) COMP.
021500     05  WK-N-SUM-IDX                  PIC 9(3) COMP.
021600     05  WK-N-EMIT-IDX                 PIC 9(3) COMP.
021700     05  WK-N-ABS-IDX                  PIC 9(3) COMP.
021800     05  WK-N-RUNNING-CUM-MSEC         PIC 9(9) COMP.
021900
022000*
022100*  ALTERNATE VIEW - RANGE ACCUMULATORS READ AS ONE ALPHANUMERIC
022200*  STRING FOR THE Y800-TRACE-DISPLAY-ROUTINE DEBUG SWITCH
022300*
022400 01  WK-C-TRAVEL-WORK-DUMP REDEFINES WK-N-TRAVEL-WORK
022500                                     PIC X(38).
022600
022700 01  WK-N-CONTROL-COUNTERS.
022800     05  WK-N-TRIP-COUNT               PIC 9(7) COMP.
022900     05  WK-N-FINAL-COUNT              PIC 9(9) COMP.
023000     05  WK-N-REUSED-COUNT             PIC 9(9) COMP.
023100     05  FILLER                        PIC X(10).
023200
023300 EJECT
023400 LINKAGE SECTION.
023500*    NO LINKAGE - THIS IS A BATCH MAIN PROGRAM.
023600
023700 EJECT
023800***********************
023900 PROCEDURE DIVISION.
024000***********************
024100 MAIN-MODULE.
024200     PERFORM A000-INITIALIZE-ROUTINE
024300        THRU A099-INITIALIZE-ROUTINE-EX.
024400     PERFORM B000-READ-TRIP-ROUTINE
024500        THRU B099-READ-TRIP-ROUTINE-EX
024600        UNTIL WK-C-SCHSTOPT-EOF-REACHED.
024700     PERFORM Z000-END-PROGRAM-ROUTINE
024800        THRU Z099-END-PROGRAM-ROUTINE-EX.
024900     GOBACK.
025000
025100*---------------------------------------------------------------*
025200 A000-INITIALIZE-ROUTINE.
025300*---------------------------------------------------------------*
025400     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
025500     MOVE "TRFPSCTT" TO WK-C-PROGRAM-ID.
025600     MOVE ZERO TO WK-N-TRIP-COUNT WK-N-FINAL-COUNT
025700                  WK-N-REUSED-COUNT.
025800     MOVE "N" TO WK-C-CACHE-VALID-SW.
025900
026000     OPEN INPUT SCHSTOPT-IN.
026100     IF NOT WK-C-SUCCESSFUL
026200        DISPLAY "TRFPSCTT - OPEN FILE ERROR - SCHSTOPT-IN"
026300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026400        PERFORM Y900-ABNORMAL-TERMINATION
026500     END-IF.
026600
026700     OPEN INPUT STOPPATH-IN.
026800     IF NOT WK-C-SUCCESSFUL
026900        DISPLAY "TRFPSCTT - OPEN FILE ERROR - STOPPATH-IN"
027000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100        PERFORM Y900-ABNORMAL-TERMINATION
027200     END-IF.
027300
027400     OPEN OUTPUT TRVLTIME-OUT.
027500     IF NOT WK-C-SUCCESSFUL
027600        DISPLAY "TRFPSCTT - OPEN FILE ERROR - TRVLTIME-OUT"
027700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800        PERFORM Y900-ABNORMAL-TERMINATION
027900     END-IF.
028000
028100     PERFORM B910-READ-NEXT-SCHSTOPT
028200        THRU B910-READ-NEXT-SCHSTOPT-EX.
028300     PERFORM B920-READ-NEXT-STOPPATH
028400        THRU B920-READ-NEXT-STOPPATH-EX.
028500 A099-INITIALIZE-ROUTINE-EX.
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900* ONE ITERATION = ONE TRIP (CONTROL BREAK ON TRIP-ID)           *
029000*---------------------------------------------------------------*
029100 B000-READ-TRIP-ROUTINE.
029200     MOVE WK-C-BUF-SCHSTOPT-TRIP-ID TO WK-C-CURRENT-TRIP-ID.
029300     MOVE ZERO TO WK-N-TRIP-STOP-COUNT WK-N-TRIP-PATH-COUNT.
029400
029500     PERFORM B100-LOAD-SCHED-ROWS
029600        THRU B100-LOAD-SCHED-ROWS-EX
029700        UNTIL WK-C-SCHSTOPT-EOF-REACHED
029800        OR WK-C-BUF-SCHSTOPT-TRIP-ID NOT = WK-C-CURRENT-TRIP-ID.
029900
030000     PERFORM B200-LOAD-STOP-PATH-ROWS
030100        THRU B200-LOAD-STOP-PATH-ROWS-EX
030200        UNTIL WK-C-STOPPATH-EOF-REACHED
030300        OR WK-C-BUF-STOPPATH-PATTERN-ID NOT =
030400           WK-C-CURRENT-TRIP-ID.
030500
030600     IF WK-N-TRIP-PATH-COUNT NOT = WK-N-TRIP-STOP-COUNT
030700        DISPLAY "TRFPSCTT - WARNING - STOP-PATH COUNT "
030800           WK-N-TRIP-PATH-COUNT " VS SCHEDULE COUNT "
030900           WK-N-TRIP-STOP-COUNT " FOR TRIP "
031000           WK-C-CURRENT-TRIP-ID
031100        IF WK-N-TRIP-PATH-COUNT < WK-N-TRIP-STOP-COUNT
031200           MOVE WK-N-TRIP-PATH-COUNT TO WK-N-TRIP-STOP-COUNT
031300        END-IF
031400     END-IF.
031500
031600     ADD 1 TO WK-N-TRIP-COUNT.
031700     PERFORM C000-BUILD-NEWSET-ROUTINE
031800        THRU C099-BUILD-NEWSET-ROUTINE-EX.
031900     PERFORM D000-REUSE-DECISION-ROUTINE
032000        THRU D099-REUSE-DECISION-ROUTINE-EX.
032100     PERFORM E000-WRITE-TRIP-ROWS-ROUTINE
032200        THRU E099-WRITE-TRIP-ROWS-ROUTINE-EX.
032300 B099-READ-TRIP-ROUTINE-EX.
032400     EXIT.
032500
032600 B100-LOAD-SCHED-ROWS.
032700     ADD 1 TO WK-N-TRIP-STOP-COUNT.
032800     MOVE WK-C-BUF-SCHSTOPT-TIME-PRES TO
032900        WK-C-TRIP-TIME-PRESENT(WK-N-TRIP-STOP-COUNT).
033000*    SBT021 - ARR-TIME IS ZERO AT A DEPARTURE-ONLY TIMEPOINT
033100*    (E.G. THE TRIP'S FIRST STOP) - FALL BACK TO DEP-TIME SO A
033200*    REAL TIMEPOINT IS NOT TREATED AS SCHEDULE TIME ZERO
033300     IF WK-N-BUF-SCHSTOPT-ARR-TIME = ZERO
033400        MOVE WK-N-BUF-SCHSTOPT-DEP-TIME TO
033500           WK-N-TRIP-SCHED-TIME-SECS(WK-N-TRIP-STOP-COUNT)
033600     ELSE
033700        MOVE WK-N-BUF-SCHSTOPT-ARR-TIME TO
033800           WK-N-TRIP-SCHED-TIME-SECS(WK-N-TRIP-STOP-COUNT)
033900     END-IF.
034000     PERFORM B910-READ-NEXT-SCHSTOPT
034100        THRU B910-READ-NEXT-SCHSTOPT-EX.
034200 B100-LOAD-SCHED-ROWS-EX.
034300     EXIT.
034400
034500 B200-LOAD-STOP-PATH-ROWS.
034600     ADD 1 TO WK-N-TRIP-PATH-COUNT.
034700     MOVE WK-C-BUF-STOPPATH-ID TO
034800        WK-C-TRIP-STOP-PATH-ID(WK-N-TRIP-PATH-COUNT).
034900     MOVE WK-N-BUF-STOPPATH-LEN-MTRS TO
035000        WK-N-TRIP-LENGTH-METERS(WK-N-TRIP-PATH-COUNT).
035100     PERFORM B920-READ-NEXT-STOPPATH
035200        THRU B920-READ-NEXT-STOPPATH-EX.
035300 B200-LOAD-STOP-PATH-ROWS-EX.
035400     EXIT.
035500
035600 B910-READ-NEXT-SCHSTOPT.
035700     READ SCHSTOPT-IN
035800        AT END
035900           MOVE "Y" TO WK-C-SCHSTOPT-EOF-SW
036000        NOT AT END
036100           MOVE SCHSTOPT-TRIP-ID        TO
036200              WK-C-BUF-SCHSTOPT-TRIP-ID
036300           MOVE SCHSTOPT-STOP-SEQUENCE  TO
036400              WK-N-BUF-SCHSTOPT-STOP-SEQ
036500           MOVE SCHSTOPT-ARR-TIME-SECS  TO
036600              WK-N-BUF-SCHSTOPT-ARR-TIME
036700           MOVE SCHSTOPT-DEP-TIME-SECS  TO
036800              WK-N-BUF-SCHSTOPT-DEP-TIME
036900           MOVE SCHSTOPT-TIME-PRESENT   TO
037000              WK-C-BUF-SCHSTOPT-TIME-PRES
037100     END-READ.
037200 B910-READ-NEXT-SCHSTOPT-EX.
037300     EXIT.
037400
037500 B920-READ-NEXT-STOPPATH.
037600     READ STOPPATH-IN
037700        AT END
037800           MOVE "Y" TO WK-C-STOPPATH-EOF-SW
037900        NOT AT END
038000           MOVE STOPPATH-TRIP-PATTERN-ID TO
038100              WK-C-BUF-STOPPATH-PATTERN-ID
038200           MOVE STOPPATH-STOP-PATH-SEQ   TO
038300              WK-N-BUF-STOPPATH-SEQ
038400           MOVE STOPPATH-STOP-PATH-ID    TO
038500              WK-C-BUF-STOPPATH-ID
038600           MOVE STOPPATH-LENGTH-METERS   TO
038700              WK-N-BUF-STOPPATH-LEN-MTRS
038800     END-READ.
038900 B920-READ-NEXT-STOPPATH-EX.
039000     EXIT.
039100
039200*---------------------------------------------------------------*
039300* BUILD THE FRESH TRAVEL-TIME SET FOR THIS TRIP IN WORKING       *
039400* STORAGE - NOTHING IS WRITTEN UNTIL THE REUSE DECISION IS MADE  *
039500*---------------------------------------------------------------*
039600 C000-BUILD-NEWSET-ROUTINE.
039700     PERFORM C050-BUILD-STUB-ROUTINE
039800        THRU C050-BUILD-STUB-ROUTINE-EX.
039900     MOVE 1 TO WK-N-PREV-STOP-IDX.
040000     MOVE WK-N-TRIP-SCHED-TIME-SECS(1) TO
040100        WK-N-PREV-SCHED-TIME-SECS.
040200     PERFORM C100-WALK-STOP-INDEX-LOOP
040300        THRU C100-WALK-STOP-INDEX-LOOP-EX
040400        VARYING WK-N-CUR-STOP-IDX FROM 2 BY 1
040500        UNTIL WK-N-CUR-STOP-IDX > WK-N-TRIP-STOP-COUNT.
040600 C099-BUILD-NEWSET-ROUTINE-EX.
040700     EXIT.
040800
040900 C050-BUILD-STUB-ROUTINE.
041000     MOVE WK-C-TRIP-STOP-PATH-ID(1) TO
041100        WK-C-NEWSET-STOP-PATH-ID(1).
041200     MOVE 1    TO WK-N-NEWSET-SEGMENT-COUNT(1).
041300     MOVE ZERO TO WK-N-NEWSET-CUM-TIME-MSEC(1)
041400                  WK-N-NEWSET-SEGMENT-LEN-MTRS(1)
041500                  WK-N-NEWSET-SEGMENT-TIME-MSEC(1)
041600                  WK-N-NEWSET-STOP-TIME-MSEC(1)
041700                  WK-N-RUNNING-CUM-MSEC.
041800 C050-BUILD-STUB-ROUTINE-EX.
041900     EXIT.
042000
042100 C100-WALK-STOP-INDEX-LOOP.
042200     IF WK-C-TRIP-TIME-USABLE(WK-N-CUR-STOP-IDX)
042300        PERFORM C200-PROCESS-SCHEDULE-RANGE
042400           THRU C200-PROCESS-SCHEDULE-RANGE-EX
042500     END-IF.
042600 C100-WALK-STOP-INDEX-LOOP-EX.
042700     EXIT.
042800
042900*---------------------------------------------------------------*
043000* ONE SCHEDULE-TO-SCHEDULE RANGE - ELAPSED TIME/DISTANCE, CALL   *
043100* TRFVSEGM, THEN BUILD EVERY STOP-PATH ROW IN THE RANGE          *
043200*---------------------------------------------------------------*
043300 C200-PROCESS-SCHEDULE-RANGE.
043400     COMPUTE WK-N-RANGE-ELAPSED-SECS =
043500        WK-N-TRIP-SCHED-TIME-SECS(WK-N-CUR-STOP-IDX) -
043600        WK-N-PREV-SCHED-TIME-SECS.
043700     COMPUTE WK-N-RANGE-PATH-COUNT =
043800        WK-N-CUR-STOP-IDX - WK-N-PREV-STOP-IDX.
043900     COMPUTE WK-N-RANGE-INTERMED-STOPS =
044000        WK-N-RANGE-PATH-COUNT - 1.
044100     MOVE ZERO TO WK-N-RANGE-DISTANCE-SUM.
044200
044300     PERFORM C210-SUM-DISTANCE-LOOP
044400        THRU C210-SUM-DISTANCE-LOOP-EX
044500        VARYING WK-N-SUM-IDX FROM 1 BY 1
044600        UNTIL WK-N-SUM-IDX > WK-N-RANGE-PATH-COUNT.
044700
044800     PERFORM C300-CALL-SEGMENT-ROUTINE
044900        THRU C300-CALL-SEGMENT-ROUTINE-EX.
045000
045100     PERFORM C400-BUILD-RANGE-ROWS-LOOP
045200        THRU C400-BUILD-RANGE-ROWS-LOOP-EX
045300        VARYING WK-N-EMIT-IDX FROM 1 BY 1
045400        UNTIL WK-N-EMIT-IDX > WK-N-RANGE-PATH-COUNT.
045500
045600     MOVE WK-N-CUR-STOP-IDX TO WK-N-PREV-STOP-IDX.
045700     MOVE WK-N-TRIP-SCHED-TIME-SECS(WK-N-CUR-STOP-IDX) TO
045800        WK-N-PREV-SCHED-TIME-SECS.
045900 C200-PROCESS-SCHEDULE-RANGE-EX.
046000     EXIT.
046100
046200 C210-SUM-DISTANCE-LOOP.
046300     COMPUTE WK-N-ABS-IDX = WK-N-PREV-STOP-IDX + WK-N-SUM-IDX.
046400     ADD WK-N-TRIP-LENGTH-METERS(WK-N-ABS-IDX) TO
046500        WK-N-RANGE-DISTANCE-SUM.
046600 C210-SUM-DISTANCE-LOOP-EX.
046700     EXIT.
046800
046900 C300-CALL-SEGMENT-ROUTINE.
047000     MOVE WK-N-RANGE-ELAPSED-SECS     TO WK-N-VSEGM-ELAPSED-SECS.
047100     MOVE WK-N-RANGE-DISTANCE-SUM     TO WK-N-VSEGM-DISTANCE-SUM.
047200     MOVE WK-N-RANGE-INTERMED-STOPS   TO
047300        WK-N-VSEGM-INTERMED-STOPS.
047400     MOVE WK-N-JOB-DEFAULT-WAIT-MSEC  TO
047500        WK-N-VSEGM-WAIT-TIME-MSEC.
047600     MOVE WK-N-JOB-MAX-SEG-LEN-MTRS   TO
047700        WK-N-VSEGM-MAX-SEG-LEN-MTRS.
047800     MOVE WK-N-JOB-MAX-SPEED-MPMS     TO
047900        WK-N-VSEGM-MAX-SPEED-MPMS.
048000     MOVE WK-N-RANGE-PATH-COUNT       TO
048100        WK-N-VSEGM-STOP-PATH-COUNT.
048200
048300     PERFORM C310-LOAD-PATH-LEN-TAB
048400        THRU C310-LOAD-PATH-LEN-TAB-EX
048500        VARYING WK-N-SUM-IDX FROM 1 BY 1
048600        UNTIL WK-N-SUM-IDX > WK-N-RANGE-PATH-COUNT.
048700
048800     CALL "TRFVSEGM" USING WK-C-VSEGM-RECORD.
048900 C300-CALL-SEGMENT-ROUTINE-EX.
049000     EXIT.
049100
049200 C310-LOAD-PATH-LEN-TAB.
049300     COMPUTE WK-N-ABS-IDX = WK-N-PREV-STOP-IDX + WK-N-SUM-IDX.
049400     MOVE WK-N-TRIP-LENGTH-METERS(WK-N-ABS-IDX) TO
049500        WK-N-VSEGM-STOP-PATH-LEN-TAB(WK-N-SUM-IDX).
049600 C310-LOAD-PATH-LEN-TAB-EX.
049700     EXIT.
049800
049900 C400-BUILD-RANGE-ROWS-LOOP.
050000     COMPUTE WK-N-ABS-IDX = WK-N-PREV-STOP-IDX + WK-N-EMIT-IDX.
050100     MOVE WK-C-TRIP-STOP-PATH-ID(WK-N-ABS-IDX) TO
050200        WK-C-NEWSET-STOP-PATH-ID(WK-N-ABS-IDX).
050300     MOVE WK-N-VSEGM-SEGMENT-COUNT(WK-N-EMIT-IDX) TO
050400        WK-N-NEWSET-SEGMENT-COUNT(WK-N-ABS-IDX).
050500     MOVE WK-N-VSEGM-SEGMENT-LEN-MTRS(WK-N-EMIT-IDX) TO
050600        WK-N-NEWSET-SEGMENT-LEN-MTRS(WK-N-ABS-IDX).
050700     MOVE WK-N-VSEGM-SEGMENT-TIME-MSEC(WK-N-EMIT-IDX) TO
050800        WK-N-NEWSET-SEGMENT-TIME-MSEC(WK-N-ABS-IDX).
050900     ADD WK-N-VSEGM-SEGMENT-TIME-MSEC(WK-N-EMIT-IDX) TO
051000        WK-N-RUNNING-CUM-MSEC.
051100     MOVE WK-N-RUNNING-CUM-MSEC TO
051200        WK-N-NEWSET-CUM-TIME-MSEC(WK-N-ABS-IDX).
051300     IF WK-N-ABS-IDX = WK-N-TRIP-STOP-COUNT
051400        MOVE ZERO TO WK-N-NEWSET-STOP-TIME-MSEC(WK-N-ABS-IDX)
051500     ELSE
051600        MOVE WK-N-JOB-DEFAULT-WAIT-MSEC TO
051700           WK-N-NEWSET-STOP-TIME-MSEC(WK-N-ABS-IDX)
051800     END-IF.
051900 C400-BUILD-RANGE-ROWS-LOOP-EX.
052000     EXIT.
052100
052200*---------------------------------------------------------------*
052300* COMPARE THE FRESH SET AGAINST THE CACHED SET (IF ANY) VIA      *
052400* TRFVADQM                                                       *
052500*---------------------------------------------------------------*
052600 D000-REUSE-DECISION-ROUTINE.
052700     MOVE "N" TO WK-C-REUSE-SW.
052800     IF WK-C-CACHE-IS-VALID
052900        MOVE WK-N-TRIP-STOP-COUNT TO WK-N-VADQM-NEW-COUNT
053000        MOVE WK-N-CACHE-COUNT     TO WK-N-VADQM-EXIST-COUNT
053100        MOVE "Y" TO WK-C-VADQM-EXIST-IS-SCHED
053200        MOVE WK-N-JOB-ADEQUATE-THRESH-MSEC TO
053300           WK-N-VADQM-THRESHOLD-MSEC
053400        PERFORM D010-LOAD-VADQM-TABS
053500           THRU D010-LOAD-VADQM-TABS-EX
053600           VARYING WK-N-SUM-IDX FROM 1 BY 1
053700           UNTIL WK-N-SUM-IDX > WK-N-VADQM-NEW-COUNT
053800           OR WK-N-SUM-IDX > WK-N-VADQM-EXIST-COUNT
053900        CALL "TRFVADQM" USING WK-C-VADQM-RECORD
054000        IF WK-C-VADQM-IS-ADEQUATE
054100           MOVE "Y" TO WK-C-REUSE-SW
054200        END-IF
054300     END-IF.
054400 D099-REUSE-DECISION-ROUTINE-EX.
054500     EXIT.
054600
054700 D010-LOAD-VADQM-TABS.
054800     MOVE WK-C-NEWSET-STOP-PATH-ID(WK-N-SUM-IDX) TO
054900        WK-C-VADQM-NEW-STOP-PATH-ID(WK-N-SUM-IDX).
055000     MOVE WK-N-NEWSET-CUM-TIME-MSEC(WK-N-SUM-IDX) TO
055100        WK-N-VADQM-NEW-CUM-TIME-MSEC(WK-N-SUM-IDX).
055200     MOVE WK-C-CACHE-STOP-PATH-ID(WK-N-SUM-IDX) TO
055300        WK-C-VADQM-EXIST-STOP-PATH-ID(WK-N-SUM-IDX).
055400     MOVE WK-N-CACHE-CUM-TIME-MSEC(WK-N-SUM-IDX) TO
055500        WK-N-VADQM-EXIST-CUM-TIME-MSEC(WK-N-SUM-IDX).
055600 D010-LOAD-VADQM-TABS-EX.
055700     EXIT.
055800
055900*---------------------------------------------------------------*
056000* WRITE THE CHOSEN SET (CACHE IF ADEQUATE, ELSE THE FRESH ONE - *
056100* WHICH THEN BECOMES THE NEW CACHE)                              *
056200*---------------------------------------------------------------*
056300 E000-WRITE-TRIP-ROWS-ROUTINE.
056400     IF WK-C-REUSE-SW = "Y"
056500        ADD 1 TO WK-N-REUSED-COUNT
056600        PERFORM E100-WRITE-FROM-CACHE-LOOP
056700           THRU E100-WRITE-FROM-CACHE-LOOP-EX
056800           VARYING WK-N-EMIT-IDX FROM 1 BY 1
056900           UNTIL WK-N-EMIT-IDX > WK-N-TRIP-STOP-COUNT
057000     ELSE
057100        PERFORM E200-WRITE-FROM-NEWSET-LOOP
057200           THRU E200-WRITE-FROM-NEWSET-LOOP-EX
057300           VARYING WK-N-EMIT-IDX FROM 1 BY 1
057400           UNTIL WK-N-EMIT-IDX > WK-N-TRIP-STOP-COUNT
057500        PERFORM E300-UPDATE-CACHE-ROUTINE
057600           THRU E300-UPDATE-CACHE-ROUTINE-EX
057700     END-IF.
057800 E099-WRITE-TRIP-ROWS-ROUTINE-EX.
057900     EXIT.
058000
058100 E100-WRITE-FROM-CACHE-LOOP.
058200     MOVE WK-C-CACHE-STOP-PATH-ID(WK-N-EMIT-IDX) TO
058300        TRVLTIME-STOP-PATH-ID.
058400     MOVE WK-N-CACHE-SEGMENT-COUNT(WK-N-EMIT-IDX) TO
058500        TRVLTIME-SEGMENT-COUNT.
058600     MOVE WK-N-CACHE-SEGMENT-LEN-MTRS(WK-N-EMIT-IDX) TO
058700        TRVLTIME-SEGMENT-LEN-MTRS.
058800     MOVE WK-N-CACHE-SEGMENT-TIME-MSEC(WK-N-EMIT-IDX) TO
058900        TRVLTIME-SEGMENT-TIME-MSEC.
059000     MOVE WK-N-CACHE-STOP-TIME-MSEC(WK-N-EMIT-IDX) TO
059100        TRVLTIME-STOP-TIME-MSEC.
059200     MOVE "SCHD" TO TRVLTIME-HOW-SET.
059300     PERFORM Z100-WRITE-TRVLTIME-ROUTINE
059400        THRU Z100-WRITE-TRVLTIME-ROUTINE-EX.
059500 E100-WRITE-FROM-CACHE-LOOP-EX.
059600     EXIT.
059700
059800 E200-WRITE-FROM-NEWSET-LOOP.
059900     MOVE WK-C-NEWSET-STOP-PATH-ID(WK-N-EMIT-IDX) TO
060000        TRVLTIME-STOP-PATH-ID.
060100     MOVE WK-N-NEWSET-SEGMENT-COUNT(WK-N-EMIT-IDX) TO
060200        TRVLTIME-SEGMENT-COUNT.
060300     MOVE WK-N-NEWSET-SEGMENT-LEN-MTRS(WK-N-EMIT-IDX) TO
060400        TRVLTIME-SEGMENT-LEN-MTRS.
060500     MOVE WK-N-NEWSET-SEGMENT-TIME-MSEC(WK-N-EMIT-IDX) TO
060600        TRVLTIME-SEGMENT-TIME-MSEC.
060700     MOVE WK-N-NEWSET-STOP-TIME-MSEC(WK-N-EMIT-IDX) TO
060800        TRVLTIME-STOP-TIME-MSEC.
060900     MOVE "SCHD" TO TRVLTIME-HOW-SET.
061000     PERFORM Z100-WRITE-TRVLTIME-ROUTINE
061100        THRU Z100-WRITE-TRVLTIME-ROUTINE-EX.
061200 E200-WRITE-FROM-NEWSET-LOOP-EX.
061300     EXIT.
061400
061500 E300-UPDATE-CACHE-ROUTINE.
061600     MOVE WK-N-TRIP-STOP-COUNT TO WK-N-CACHE-COUNT.
061700     PERFORM E310-COPY-ONE-CACHE-ENTRY
061800        THRU E310-COPY-ONE-CACHE-ENTRY-EX
061900        VARYING WK-N-EMIT-IDX FROM 1 BY 1
062000        UNTIL WK-N-EMIT-IDX > WK-N-TRIP-STOP-COUNT.
062100     MOVE "Y" TO WK-C-CACHE-VALID-SW.
062200 E300-UPDATE-CACHE-ROUTINE-EX.
062300     EXIT.
062400
062500 E310-COPY-ONE-CACHE-ENTRY.
062600     MOVE WK-C-NEWSET-STOP-PATH-ID(WK-N-EMIT-IDX) TO
062700        WK-C-CACHE-STOP-PATH-ID(WK-N-EMIT-IDX).
062800     MOVE WK-N-NEWSET-CUM-TIME-MSEC(WK-N-EMIT-IDX) TO
062900        WK-N-CACHE-CUM-TIME-MSEC(WK-N-EMIT-IDX).
063000     MOVE WK-N-NEWSET-SEGMENT-COUNT(WK-N-EMIT-IDX) TO
063100        WK-N-CACHE-SEGMENT-COUNT(WK-N-EMIT-IDX).
063200     MOVE WK-N-NEWSET-SEGMENT-LEN-MTRS(WK-N-EMIT-IDX) TO
063300        WK-N-CACHE-SEGMENT-LEN-MTRS(WK-N-EMIT-IDX).
063400     MOVE WK-N-NEWSET-SEGMENT-TIME-MSEC(WK-N-EMIT-IDX) TO
063500        WK-N-CACHE-SEGMENT-TIME-MSEC(WK-N-EMIT-IDX).
063600     MOVE WK-N-NEWSET-STOP-TIME-MSEC(WK-N-EMIT-IDX) TO
063700        WK-N-CACHE-STOP-TIME-MSEC(WK-N-EMIT-IDX).
063800 E310-COPY-ONE-CACHE-ENTRY-EX.
063900     EXIT.
064000
064100*---------------------------------------------------------------*
064200 Y900-ABNORMAL-TERMINATION.
064300*---------------------------------------------------------------*
064400     PERFORM Z000-END-PROGRAM-ROUTINE
064500        THRU Z099-END-PROGRAM-ROUTINE-EX.
064600     MOVE "Y" TO WK-C-ABEND-SW.
064700     GOBACK.
064800
064900*---------------------------------------------------------------*
065000 Z100-WRITE-TRVLTIME-ROUTINE.
065100*---------------------------------------------------------------*
065200     WRITE TRVLTIME-RECORD.
065300     IF NOT WK-C-SUCCESSFUL
065400        DISPLAY "TRFPSCTT - WRITE FILE ERROR - TRVLTIME-OUT"
065500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065600        PERFORM Y900-ABNORMAL-TERMINATION
065700     END-IF.
065800     ADD 1 TO WK-N-FINAL-COUNT.
065900 Z100-WRITE-TRVLTIME-ROUTINE-EX.
066000     EXIT.
066100
066200*---------------------------------------------------------------*
066300* CONTROL TOTALS - ORIGINAL (REUSED) VS FINAL (WRITTEN) ROW      *
066400* COUNTS AGAINST TOTAL TRIP COUNT                                *
066500*---------------------------------------------------------------*
066600 Z000-END-PROGRAM-ROUTINE.
066700*---------------------------------------------------------------*
066800     CLOSE SCHSTOPT-IN.
066900     CLOSE STOPPATH-IN.
067000     CLOSE TRVLTIME-OUT.
067100     DISPLAY "TRFPSCTT - TOTAL TRIPS PROCESSED  : "
067200        WK-N-TRIP-COUNT.
067300     DISPLAY "TRFPSCTT - ORIGINAL (REUSED) TRIPS : "
067400        WK-N-REUSED-COUNT.
067500     DISPLAY "TRFPSCTT - FINAL ROWS WRITTEN      : "
067600        WK-N-FINAL-COUNT.
067700 Z099-END-PROGRAM-ROUTINE-EX.
067800     EXIT.
067900
068000******************************************************************
068100*************** END OF PROGRAM SOURCE  TRFPSCTT ***************
068200******************************************************************
