000100******************************************************************
000200*    WCOMMON.CPY                                                *
000300*    COMMON WORKING STORAGE - FILE STATUS SWITCHES               *
000400*    COPY UNDER 01 WK-C-COMMON IN EVERY TRF/TRP MODULE           *
000500******************************************************************
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900*|USER    |DATE      | TAG    | DESCRIPTION                     |*
001000*----------------------------------------------------------------*
001100*|ACNMFD  |04/03/1994| PAB001 | NEW COPYBOOK - PRED ACCURACY /  |*
001200*|        |          |        | SCHEDULE TRAVEL TIME BATCH SUITE|*
001300*----------------------------------------------------------------*
001400*|ACNPTL  |19/11/1998| PAB014 | Y2K - WK-C-RUN-DATE EXPANDED TO |*
001500*|        |          |        | CCYYMMDD, WAS YYMMDD            |*
001600*----------------------------------------------------------------*
001700     05  WK-C-FILE-STATUS            PIC X(02).
001800         88  WK-C-SUCCESSFUL                  VALUE "00".
001900         88  WK-C-END-OF-FILE                 VALUE "10".
002000         88  WK-C-DUPLICATE-KEY               VALUE "22".
002100         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002200     05  WK-C-PROGRAM-ID             PIC X(08).
002300     05  WK-C-RUN-DATE               PIC 9(08).
002400*          WK-C-RUN-DATE               PIC 9(06).                 PAB014
002500     05  WK-C-ABEND-SW               PIC X(01) VALUE "N".
002600         88  WK-C-ABEND-REQUESTED             VALUE "Y".
002700     05  FILLER                      PIC X(09).
