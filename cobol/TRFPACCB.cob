000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPACCB.
000500 AUTHOR.         R SUBRAMANIAM.
000600 INSTALLATION.   TRANSIT BACK OFFICE - REPORTING GROUP.
000700 DATE-WRITTEN.   04 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH JOB THAT BUCKETS PREDICTION
001200*               ACCURACY SAMPLES BY PREDICTION-LENGTH BUCKET
001300*               AND CALLS TRFVACST TO COMPUTE THE MEAN, STD
001400*               DEVIATION AND ACCURACY INTERVALS BEHIND THE
001500*               PREDICTION-ACCURACY CHART.  DRIVES TRFVACST
001600*               ONCE PER (SOURCE, BUCKET).
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* PAB001 - ACNMFD - 04/03/1994 - NEW PROGRAM.
002200*---------------------------------------------------------------*
002300* PAB008 - ACNMFD - 30/08/1996 - REQ#PAB-118
002400*                          - MINIMUM SAMPLE THRESHOLD (SEE
002500*                            TRFVACST) DROPPED FROM 3 TO 5
002600*---------------------------------------------------------------*
002700* PAB017 - ACNPTL - 19/11/1998 - Y2K SWEEP
002800*                          - WK-C-RUN-DATE NOW CCYYMMDD, SEE
002900*                            WCOMMON.  NO OTHER CHANGE.
003000*---------------------------------------------------------------*
003100* PAB023 - ACNRSL - 15/07/2001 - REQ#PAB-288
003200*                          - RAISE PER-BUCKET SAMPLE CAP FROM
003300*                            200 TO 500 - PEAK-HOUR ROUTES WERE
003400*                            OVERFLOWING BUCKET 2 (1 MINUTE)
003500*---------------------------------------------------------------*
003600* PAB031 - ACNRSL - 09/02/2006 - REQ#PAB-402
003700*                          - MODE/PERCENTAGE CONTROL VALUES
003800*                            MOVED TO NAMED CONSTANTS SO OPS
003900*                            CAN CHANGE THEM WITHOUT A RECOMPILE
004000*                            OF THE PROCEDURE DIVISION LOGIC
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS TRFPACCB-TRACE-SWITCH
005000                       ON STATUS  IS TRFPACCB-TRACE-ON
005100                       OFF STATUS IS TRFPACCB-TRACE-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PACSAMPL-IN  ASSIGN TO DATABASE-PACSAMPL
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800
005900     SELECT PBKSTAT-OUT  ASSIGN TO DATABASE-PBKSTAT
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS WK-C-FILE-STATUS.
006200
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  PACSAMPL-IN
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS PACSAMPL-RECORD.
007200     COPY PACSAMPL.
007300
007400 FD  PBKSTAT-OUT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS PBKSTAT-RECORD.
007700     COPY PBKSTAT.
007800
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                       PIC X(24)  VALUE
008300     "** PROGRAM TRFPACCB **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600 01  WK-C-COMMON.
008700     COPY WCOMMON.
008800     COPY WFILSTAT.
008900
009000     COPY VACST.
009100
009200*----------------------------------------------------------------*
009300* JOB CONTROL CONSTANTS - PER PAB031, SET FOR THIS RUN FROM THE  *
009400* REPORTING GROUP'S STANDARD CONTROL CARD.  BOTH-MODE WITH THE   *
009500* 80/68 PERCENT INTERVAL PAIR IS THE STANDING PRODUCTION DEFAULT *
009600*----------------------------------------------------------------*
009700 01  WK-C-JOB-PARMS.
009800     05  WK-C-JOB-MODE            PIC X(10) VALUE "BOTH".
009900     05  WK-N-JOB-PERCENTAGE1     PIC 9(3)V9(2) VALUE 80.00.
010000     05  WK-N-JOB-PERCENTAGE2     PIC 9(3)V9(2) VALUE ZERO.
010100     05  FILLER                   PIC X(10).
010200
010300 01  WK-C-EOF-SW                  PIC X(01) VALUE "N".
010400     88  WK-C-EOF-REACHED                  VALUE "Y".
010500 01  WK-C-FOUND-SW                PIC X(01) VALUE "N".
010600     88  WK-C-SOURCE-FOUND                 VALUE "Y".
010700
010800 01  WK-N-CONTROL-COUNTERS.
010900     05  WK-N-SOURCE-COUNT        PIC 9(3)      COMP.
011000     05  WK-N-SAMPLES-READ        PIC 9(9)      COMP.
011100     05  WK-N-STAT-ROWS-WRITTEN   PIC 9(9)      COMP.
011200     05  FILLER                   PIC X(10).
011300
011400 01  WK-N-WORK-SUBS.
011500     05  WK-N-SRC-IDX             PIC 9(3)      COMP.
011600     05  WK-N-BUCKET-IDX          PIC 9(3)      COMP.
011700     05  WK-N-BUCKET-SUB          PIC 9(3)      COMP.
011800     05  WK-N-IDX3                PIC 9(5)      COMP.
011900
012000*----------------------------------------------------------------*
012100* ONE ENTRY PER PREDICTION SOURCE ENCOUNTERED THIS RUN.  10      *
012200* SOURCES IS AMPLE - THE FEED CARRIES "TRANSITIME" AND "OTHER"   *
012300* TODAY.  31 BUCKETS = PREDICTION LENGTH 0-900 SEC / 30 SEC.     *
012400* 500 SAMPLES PER BUCKET PER SOURCE PER PAB023.                  *
012500*----------------------------------------------------------------*
012600 01  WK-C-BUCKET-TABLE.
012700     05  WK-C-SOURCE-ENTRY OCCURS 10 TIMES.
012800         10  WK-C-SOURCE-NAME             PIC X(20).
012900         10  WK-C-BUCKET-ENTRY OCCURS 31 TIMES.
013000             15  WK-N-BUCKET-COUNT        PIC 9(5) COMP.
013100             15  WK-N-BUCKET-ACCURACY-TAB OCCURS 500 TIMES
013200                                           PIC S9(5) COMP.
013300
013400 EJECT
013500 LINKAGE SECTION.
013600*    NO LINKAGE - THIS IS A BATCH MAIN PROGRAM.
013700
013800 EJECT
013900***********************
014000 PROCEDURE DIVISION.
014100***********************
014200 MAIN-MODULE.
014300     PERFORM A000-INITIALIZE-ROUTINE
014400        THRU A099-INITIALIZE-ROUTINE-EX.
014500     PERFORM B000-READ-SAMPLE-ROUTINE
014600        THRU B099-READ-SAMPLE-ROUTINE-EX.
014700     PERFORM C000-BUILD-REPORT-ROUTINE
014800        THRU C099-BUILD-REPORT-ROUTINE-EX.
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000        THRU Z099-END-PROGRAM-ROUTINE-EX.
015100     GOBACK.
015200
015300*---------------------------------------------------------------*
015400 A000-INITIALIZE-ROUTINE.
015500*---------------------------------------------------------------*
015600     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
015700     MOVE "TRFPACCB" TO WK-C-PROGRAM-ID.
015800     MOVE ZERO TO WK-N-SOURCE-COUNT
015900                  WK-N-SAMPLES-READ
016000                  WK-N-STAT-ROWS-WRITTEN.
016100     INITIALIZE WK-C-BUCKET-TABLE.
016200
016300     OPEN INPUT PACSAMPL-IN.
016400     IF NOT WK-C-SUCCESSFUL
016500        DISPLAY "TRFPACCB - OPEN FILE ERROR - PACSAMPL-IN"
016600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700        PERFORM Y900-ABNORMAL-TERMINATION
016800     END-IF.
016900
017000     OPEN OUTPUT PBKSTAT-OUT.
017100     IF NOT WK-C-SUCCESSFUL
017200        DISPLAY "TRFPACCB - OPEN FILE ERROR - PBKSTAT-OUT"
017300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400        PERFORM Y900-ABNORMAL-TERMINATION
017500     END-IF.
017600 A099-INITIALIZE-ROUTINE-EX.
017700     EXIT.
017800
017900*---------------------------------------------------------------*
018000* READ EVERY SAMPLE ROW, BUCKETING AS WE GO                    *
018100*---------------------------------------------------------------*
018200 B000-READ-SAMPLE-ROUTINE.
018300     PERFORM B010-READ-ONE-SAMPLE
018400        THRU B010-READ-ONE-SAMPLE-EX.
018500     PERFORM B100-PROCESS-SAMPLE-LOOP
018600        THRU B100-PROCESS-SAMPLE-LOOP-EX
018700        UNTIL WK-C-EOF-REACHED.
018800 B099-READ-SAMPLE-ROUTINE-EX.
018900     EXIT.
019000
019100 B010-READ-ONE-SAMPLE.
019200     READ PACSAMPL-IN
019300        AT END
019400           MOVE "Y" TO WK-C-EOF-SW
019500     END-READ.
019600 B010-READ-ONE-SAMPLE-EX.
019700     EXIT.
019800
019900 B100-PROCESS-SAMPLE-LOOP.
020000     ADD 1 TO WK-N-SAMPLES-READ.
020100     PERFORM B200-COMPUTE-BUCKET-INDEX
020200        THRU B200-COMPUTE-BUCKET-INDEX-EX.
020300     PERFORM B300-STORE-SAMPLE-ROUTINE
020400        THRU B300-STORE-SAMPLE-ROUTINE-EX.
020500     PERFORM B010-READ-ONE-SAMPLE
020600        THRU B010-READ-ONE-SAMPLE-EX.
020700 B100-PROCESS-SAMPLE-LOOP-EX.
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100* BUCKET INDEX = ROUND(PREDLEN / 30), .5 ROUNDS UP, VIA         *
021200* (PREDLEN + 15) / 30 INTEGER DIVISION                          *
021300*---------------------------------------------------------------*
021400 B200-COMPUTE-BUCKET-INDEX.
021500     COMPUTE WK-N-BUCKET-IDX =
021600        (PACSAMPL-PRED-LEN-SECS + 15) / 30.
021700     IF WK-N-BUCKET-IDX > 30
021800        MOVE 30 TO WK-N-BUCKET-IDX
021900     END-IF.
022000     COMPUTE WK-N-BUCKET-SUB = WK-N-BUCKET-IDX + 1.
022100 B200-COMPUTE-BUCKET-INDEX-EX.
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500* FIND OR ADD THE SOURCE ENTRY, THEN FILE THE ACCURACY VALUE   *
022600*---------------------------------------------------------------*
022700 B300-STORE-SAMPLE-ROUTINE.
022800     PERFORM B310-FIND-SOURCE-ROUTINE
022900        THRU B310-FIND-SOURCE-ROUTINE-EX.
023000
023100     ADD 1 TO WK-N-BUCKET-COUNT(WK-N-SRC-IDX, WK-N-BUCKET-SUB).
023200
023300     IF WK-N-BUCKET-COUNT(WK-N-SRC-IDX, WK-N-BUCKET-SUB) > 500
023400        DISPLAY "TRFPACCB - BUCKET CAPACITY EXCEEDED - "
023500           "SOURCE " WK-C-SOURCE-NAME(WK-N-SRC-IDX)
023600           " BUCKET " WK-N-BUCKET-IDX " - SAMPLE DROPPED"
023700        SUBTRACT 1 FROM
023800           WK-N-BUCKET-COUNT(WK-N-SRC-IDX, WK-N-BUCKET-SUB)
023900     ELSE
024000        MOVE PACSAMPL-PRED-ACCUR-SECS TO
024100           WK-N-BUCKET-ACCURACY-TAB(WK-N-SRC-IDX, WK-N-BUCKET-SUB,
024200              WK-N-BUCKET-COUNT(WK-N-SRC-IDX, WK-N-BUCKET-SUB))
024300     END-IF.
024400 B300-STORE-SAMPLE-ROUTINE-EX.
024500     EXIT.
024600
024700 B310-FIND-SOURCE-ROUTINE.
024800     MOVE "N" TO WK-C-FOUND-SW.
024900     MOVE 1   TO WK-N-SRC-IDX.
025000     PERFORM B320-SEARCH-SOURCE-LOOP
025100        THRU B320-SEARCH-SOURCE-LOOP-EX
025200        UNTIL WK-C-SOURCE-FOUND
025300        OR WK-N-SRC-IDX > WK-N-SOURCE-COUNT.
025400
025500     IF NOT WK-C-SOURCE-FOUND
025600        ADD 1 TO WK-N-SOURCE-COUNT
025700        MOVE WK-N-SOURCE-COUNT TO WK-N-SRC-IDX
025800        MOVE PACSAMPL-SOURCE TO
025900           WK-C-SOURCE-NAME(WK-N-SRC-IDX)
026000     END-IF.
026100 B310-FIND-SOURCE-ROUTINE-EX.
026200     EXIT.
026300
026400 B320-SEARCH-SOURCE-LOOP.
026500     IF WK-C-SOURCE-NAME(WK-N-SRC-IDX) = PACSAMPL-SOURCE
026600        MOVE "Y" TO WK-C-FOUND-SW
026700     ELSE
026800        ADD 1 TO WK-N-SRC-IDX
026900     END-IF.
027000 B320-SEARCH-SOURCE-LOOP-EX.
027100     EXIT.
027200
027300*---------------------------------------------------------------*
027400* BUCKET-MAJOR, SOURCE-MINOR EMISSION ORDER PER JOB SPEC        *
027500*---------------------------------------------------------------*
027600 C000-BUILD-REPORT-ROUTINE.
027700     PERFORM C100-BUCKET-LOOP
027800        THRU C100-BUCKET-LOOP-EX
027900        VARYING WK-N-BUCKET-IDX FROM 0 BY 1
028000        UNTIL WK-N-BUCKET-IDX > 30.
028100 C099-BUILD-REPORT-ROUTINE-EX.
028200     EXIT.
028300
028400 C100-BUCKET-LOOP.
028500     COMPUTE WK-N-BUCKET-SUB = WK-N-BUCKET-IDX + 1.
028600     PERFORM C200-SOURCE-LOOP
028700        THRU C200-SOURCE-LOOP-EX
028800        VARYING WK-N-SRC-IDX FROM 1 BY 1
028900        UNTIL WK-N-SRC-IDX > WK-N-SOURCE-COUNT.
029000 C100-BUCKET-LOOP-EX.
029100     EXIT.
029200
029300 C200-SOURCE-LOOP.
029400     PERFORM C300-CALL-STATS-ROUTINE
029500        THRU C300-CALL-STATS-ROUTINE-EX.
029600     PERFORM C400-WRITE-STAT-ROUTINE
029700        THRU C400-WRITE-STAT-ROUTINE-EX.
029800 C200-SOURCE-LOOP-EX.
029900     EXIT.
030000
030100 C300-CALL-STATS-ROUTINE.
030200     MOVE WK-C-JOB-MODE        TO WK-C-VACST-MODE.
030300     MOVE WK-N-JOB-PERCENTAGE1 TO WK-N-VACST-PERCENTAGE1.
030400     MOVE WK-N-JOB-PERCENTAGE2 TO WK-N-VACST-PERCENTAGE2.
030500     MOVE WK-N-BUCKET-COUNT(WK-N-SRC-IDX, WK-N-BUCKET-SUB) TO
030600        WK-N-VACST-SAMPLE-COUNT.
030700
030800     PERFORM C310-LOAD-ACCURACY-TABLE
030900        THRU C310-LOAD-ACCURACY-TABLE-EX
031000        VARYING WK-N-IDX3 FROM 1 BY 1
031100        UNTIL WK-N-IDX3 > WK-N-VACST-SAMPLE-COUNT.
031200
031300     CALL "TRFVACST" USING WK-C-VACST-RECORD.
031400 C300-CALL-STATS-ROUTINE-EX.
031500     EXIT.
031600
031700 C310-LOAD-ACCURACY-TABLE.
031800     MOVE WK-N-BUCKET-ACCURACY-TAB(WK-N-SRC-IDX, WK-N-BUCKET-SUB,
031900        WK-N-IDX3) TO WK-N-VACST-ACCURACY-TAB(WK-N-IDX3).
032000 C310-LOAD-ACCURACY-TABLE-EX.
032100     EXIT.
032200
032300 C400-WRITE-STAT-ROUTINE.
032400     INITIALIZE PBKSTAT-DETAIL.
032500     MOVE WK-N-BUCKET-IDX TO PBKSTAT-BUCKET-INDEX.
032600     COMPUTE PBKSTAT-BUCKET-MINUTES = WK-N-BUCKET-IDX * 30 / 60.
032700     MOVE WK-C-SOURCE-NAME(WK-N-SRC-IDX)   TO PBKSTAT-SOURCE.
032800     MOVE WK-N-VACST-SAMPLE-COUNT           TO
032900        PBKSTAT-SAMPLE-COUNT.
033000     MOVE WK-C-VACST-HAS-STATS               TO
033100        PBKSTAT-HAS-STATS.
033200
033300     IF WK-C-VACST-STATS-YES
033400        MOVE WK-N-VACST-MEAN         TO PBKSTAT-MEAN-ACCURACY
033500        MOVE WK-N-VACST-STD-DEV      TO PBKSTAT-STD-DEV
033600        MOVE WK-N-VACST-INTERVAL1-MIN TO PBKSTAT-INTERVAL1-MIN
033700        MOVE WK-N-VACST-INTERVAL1-MAX TO PBKSTAT-INTERVAL1-MAX
033800        MOVE WK-N-VACST-INTERVAL2-MIN TO PBKSTAT-INTERVAL2-MIN
033900        MOVE WK-N-VACST-INTERVAL2-MAX TO PBKSTAT-INTERVAL2-MAX
034000     ELSE
034100        MOVE ZERO TO PBKSTAT-MEAN-ACCURACY
034200                      PBKSTAT-STD-DEV
034300                      PBKSTAT-INTERVAL1-MIN
034400                      PBKSTAT-INTERVAL1-MAX
034500                      PBKSTAT-INTERVAL2-MIN
034600                      PBKSTAT-INTERVAL2-MAX
034700     END-IF.
034800
034900     WRITE PBKSTAT-RECORD.
035000     IF NOT WK-C-SUCCESSFUL
035100        DISPLAY "TRFPACCB - WRITE FILE ERROR - PBKSTAT-OUT"
035200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035300        PERFORM Y900-ABNORMAL-TERMINATION
035400     END-IF.
035500     ADD 1 TO WK-N-STAT-ROWS-WRITTEN.
035600 C400-WRITE-STAT-ROUTINE-EX.
035700     EXIT.
035800
035900*---------------------------------------------------------------*
036000 Y900-ABNORMAL-TERMINATION.
036100*---------------------------------------------------------------*
036200     PERFORM Z000-END-PROGRAM-ROUTINE
036300        THRU Z099-END-PROGRAM-ROUTINE-EX.
036400     MOVE "Y" TO WK-C-ABEND-SW.
036500     GOBACK.
036600
036700*---------------------------------------------------------------*
036800* CONTROL TOTALS - SAMPLES READ VS STAT ROWS WRITTEN            *
036900*---------------------------------------------------------------*
037000 Z000-END-PROGRAM-ROUTINE.
037100*---------------------------------------------------------------*
037200     CLOSE PACSAMPL-IN.
037300     CLOSE PBKSTAT-OUT.
037400     DISPLAY "TRFPACCB - SOURCES ENCOUNTERED    : "
037500        WK-N-SOURCE-COUNT.
037600     DISPLAY "TRFPACCB - SAMPLES READ           : "
037700        WK-N-SAMPLES-READ.
037800     DISPLAY "TRFPACCB - BUCKET-STAT ROWS WRITTEN : "
037900        WK-N-STAT-ROWS-WRITTEN.
038000 Z099-END-PROGRAM-ROUTINE-EX.
038100     EXIT.
038200
038300******************************************************************
038400*************** END OF PROGRAM SOURCE  TRFPACCB ***************
038500******************************************************************
